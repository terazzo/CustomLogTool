000100*----------------------------------------------------------------*        
000200* ALQWRKC  --  Arbeitsspeicher-Tabelle aller gelesenen LOG-RECORDs        
000300*----------------------------------------------------------------*        
000400* Letzte Aenderung :: 2019-02-11                                          
000500* Letzte Version   :: A.00.00                                             
000600* Kurzbeschreibung :: kombinierte Satzmenge ueber alle gelesenen          
000700*                     Logdateien (ALQQRY0), plus Streumerker fuer         
000800*                     Filter/Group-By und Schluesselbereich fuer          
000900*                     den Sortierlauf ohne GROUP-BY                       
001000*                                                                         
001100* Aenderungen:                                                            
001200*-------|----------|-----|---------------------------------------*        
001300* Vers. | Datum    | von | Kommentar                             *        
001400*-------|----------|-----|---------------------------------------*        
001500*A.00.00|2019-02-11| kl  | Neuerstellung                          ALQNEW-1
001600*----------------------------------------------------------------*        
001700*                                                                         
001800 01  MAX-LOG-RECORDS                 PIC 9(04) COMP VALUE 2000.           
001900 01  LOG-RECORD-COUNT                PIC 9(04) COMP VALUE ZERO.           
002000 01  RESULT-ROW-COUNT                PIC 9(04) COMP VALUE ZERO.           
002100*                                                                         
002200 01  LOGREC-TABLE.                                                        
002300     05  LOGREC-ENTRY OCCURS 2000 TIMES INDEXED BY LR-IDX.                
002400         10  LRT-REMOTE-HOST         PIC X(39).                           
002500         10  LRT-REMOTE-LOGNAME      PIC X(20).                           
002600         10  LRT-REMOTE-USER         PIC X(20).                           
002700         10  LRT-REQUEST-TIME        PIC 9(08) COMP-3.                    
002800         10  LRT-REQUEST-LINE        PIC X(256).                          
002900         10  LRT-REQUEST-METHOD      PIC X(08).                           
003000         10  LRT-REQUEST-URI         PIC X(200).                          
003100         10  LRT-REQUEST-PATH        PIC X(200).                          
003200         10  LRT-PROTOCOL-VERSION    PIC X(10).                           
003300         10  LRT-STATUS              PIC 9(03) COMP-3.                    
003400         10  LRT-RESPONSE-SIZE       PIC 9(09) COMP-3.                    
003500         10  LRT-REFERER             PIC X(256).                          
003600         10  LRT-USER-AGENT          PIC X(256).                          
003700         10  LRT-SELECTED            PIC X(01) VALUE "Y".                 
003800             88  LRT-IS-SELECTED               VALUE "Y".                 
003900             88  LRT-IS-REJECTED               VALUE "N".                 
004000         10  LRT-GROUP-LEADER        PIC X(01) VALUE "N".                 
004100             88  LRT-IS-GROUP-LEADER           VALUE "Y".                 
004200             88  LRT-NOT-GROUP-LEADER          VALUE "N".                 
004250         10  FILLER              PIC X(01).                               
004300*                                                                         
004400*            Ergebnis-Reihenfolge nach Filter/Group-By/Sort - ein         
004500*            Index je Ergebniszeile, in Ausgabereihenfolge                
004600 01  RESULT-INDEX-TABLE.                                                  
004700     05  RESULT-INDEX-ENTRY OCCURS 2000 TIMES INDEXED BY RX-IDX.          
004800         10  RX-TABLE-PTR            PIC 9(04) COMP.                      
004850         10  FILLER                  PIC X(01).                           
004900*                                                                         
005000*            Vergleichsschluessel fuer C500-SORT-RESULTS - alpha          
005100*            oder numerisch je nach SORT-FIELD (siehe C510)               
005200 01  WORK-COMPARE-KEY-A.                                                  
005300     05  WCK-A-ALPHA                 PIC X(256).                          
005350     05  FILLER                  PIC X(01).                               
005400 01  WCK-A-NUMERIC REDEFINES WORK-COMPARE-KEY-A                           
005500                                      PIC 9(09).                          
005600 01  WORK-COMPARE-KEY-B.                                                  
005700     05  WCK-B-ALPHA                 PIC X(256).                          
005750     05  FILLER                  PIC X(01).                               
005800 01  WCK-B-NUMERIC REDEFINES WORK-COMPARE-KEY-B                           
005900                                      PIC 9(09).                          
