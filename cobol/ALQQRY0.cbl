000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID. ALQQRY0M.                                                    
000400                                                                          
000500 AUTHOR. K LINDNER.                                                       
000600                                                                          
000700 INSTALLATION. WSOFT RECHENZENTRUM.                                       
000800                                                                          
000900 DATE-WRITTEN. 1989-11-06.                                                
001000                                                                          
001100 DATE-COMPILED.                                                           
001200                                                                          
001300 SECURITY. NUR FUER INTERNEN GEBRAUCH - BATCHLAUF NACHTSCHICHT.           
001400                                                                          
001500*****************************************************************         
001600* Letzte Aenderung :: 2019-03-04                                          
001700* Letzte Version   :: A.04.00                                             
001800* Kurzbeschreibung :: Hauptprogramm ALQQRY0 - liest Steuerkarten,         
001900*                     liest/parst Access-Logdateien, filtert,             
002000*                     gruppiert/sortiert und druckt Ergebnis              
002100*                                                                         
002200* Aenderungen:                                                            
002300*----------------------------------------------------------------*        
002400* Vers. | Datum    | von | Kommentar                             *        
002500*-------|----------|-----|---------------------------------------*        
002600*A.00.00|1989-11-06| hw  | Neuerstellung - Zeilenzaehler          ALQ00001
002700*                   |     | fuer Logauswertung (CRTCNTJB)                 
002800*A.01.00|1991-07-02| hw  | Status-Filter eingebaut                ALQ00014
002900*A.02.00|1995-11-20| bk  | GROUP-BY ergaenzt, Mehrfachdateien     ALQ00037
003000*A.02.01|1999-01-08| bk  | Jahrhundertwechsel - TAL-JHJJ jetzt    ALQ00041
003100*                   |     | 4-stellig, Datumslogik aus ALQDAT0            
003200*A.03.00|2019-02-19| kl  | Neuerstellung nach Vorgabe FGOI        ALQNEW-2
003300*                   |     | 19-004 - Abloesung der alten          ALQNEW-2
003400*                   |     | Annotations-Logik durch LogQuery      ALQNEW-2
003500*A.04.00|2019-03-04| kl  | Review FGOI 19-004/2 - totes           ALQNEW-6
003600*                   |     | U200-TIMESTAMP (nie aufgerufen)       ALQNEW-6
003700*                   |     | entfernt; Z001-PARSE-ERROR und        ALQNEW-6
003800*                   |     | C210-OPEN-LOGFILE melden jetzt        ALQNEW-6
003900*                   |     | LS-RC/LF-RC bzw. ASS-FSTATUS/         ALQNEW-6
004000*                   |     | FILE-STATUS als Fehlergrund           ALQNEW-6
004100*----------------------------------------------------------------*        
004200*                                                                         
004300* Programmbeschreibung                                                    
004400* --------------------                                                    
004500*                                                                         
004600* Liest eine Steuerkartendatei (CONTROLF) mit genau zwei Karten           
004700* gefolgt von 1-n Dateinamenkarten, liest anschliessend alle dort         
004800* genannten Access-Logdateien (LOGF) nacheinander, zerlegt jede           
004900* Zeile mittels ALQSPL0M/ALQFMT0M/ALQDAT0M in einen LOG-RECORD,           
005000* haelt die gelesenen Saetze im Arbeitsspeicher (ALQWRKC), wendet         
005100* Status-Filter und wahlweise GROUP-BY oder SORT an und druckt            
005200* die gewaehlten Felder tabulatorgetrennt auf REPORTF, gefolgt von        
005300* einer Laufstatistik.                                                    
005400*                                                                         
005500* Kann eine Logdatei nicht geoeffnet werden, wird dies gemeldet           
005600* und mit der naechsten Datei weitergemacht (PRG-ABBRUCH wird             
005700* NICHT gesetzt). Fehlerhafte Einzelzeilen werden uebersprungen           
005800* und mit Datei/Zeilenangabe gemeldet.                                    
005900*                                                                         
006000******************************************************************        
006100                                                                          
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM                                                   
006600     SWITCH-15 IS ANZEIGE-VERSION                                         
006700         ON STATUS IS SHOW-VERSION                                        
006800     UPSI-1 IS ALQ-DEBUG-SWITCH                                           
006900         ON STATUS IS ALQ-DEBUG-ON                                        
007000         OFF STATUS IS ALQ-DEBUG-OFF                                      
007100     CLASS ALPHNUM IS "0123456789"                                        
007200                      "abcdefghijklmnopqrstuvwxyz"                        
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
007400                      " .,;-_!$%&/=*+".                                   
007500                                                                          
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800     SELECT CONTROLF     ASSIGN TO #DYNAMIC.                              
007900     SELECT LOGF          ASSIGN TO #DYNAMIC                              
008000                          FILE STATUS IS FILE-STATUS.                     
008100     SELECT REPORTF      ASSIGN TO REPORTF.                               
008200                                                                          
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500 FD  CONTROLF                                                             
008600     RECORD CONTAINS 270 CHARACTERS.                                      
008700 01  CONTROL-RECORD.                                                      
008800     05  CONTROL-RECORD-TEXT       PIC X(269).                            
008900     05  FILLER                    PIC X(01).                             
009000                                                                          
009100 FD  LOGF                                                                 
009200     RECORD  IS VARYING IN SIZE                                           
009300             FROM 1 TO 1024 CHARACTERS                                    
009400             DEPENDING ON LOG-REC-LEN.                                    
009500 01  LOG-LINE.                                                            
009600     05  LOG-LINE-TEXT             PIC X(1023).                           
009700     05  FILLER                    PIC X(01).                             
009800                                                                          
009900 FD  REPORTF                                                              
010000     LABEL RECORDS ARE OMITTED.                                           
010100 01  REPORT-LINE.                                                         
010200     05  REPORT-LINE-TEXT          PIC X(131).                            
010300     05  FILLER                    PIC X(01).                             
010400                                                                          
010500 WORKING-STORAGE SECTION.                                                 
010600*----------------------------------------------------------------*        
010700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
010800*----------------------------------------------------------------*        
010900 01          COMP-FELDER.                                                 
011000     05      C4-ANZ              PIC S9(04) COMP.                         
011100     05      C4-COUNT            PIC S9(04) COMP.                         
011200     05      C4-I1               PIC S9(04) COMP.                         
011300     05      C4-I2               PIC S9(04) COMP.                         
011400     05      C4-I3               PIC S9(04) COMP.                         
011500     05      C4-LEN              PIC S9(04) COMP.                         
011600     05      C4-PTR              PIC S9(04) COMP.                         
011700     05      C4-FILECOUNT        PIC S9(04) COMP.                         
011800     05      C4-LINECOUNT        PIC S9(04) COMP VALUE ZERO.              
011900     05      C4-OKCOUNT          PIC S9(04) COMP VALUE ZERO.              
012000     05      C4-ERRCOUNT         PIC S9(04) COMP VALUE ZERO.              
012100     05      C4-OPENFAILCOUNT    PIC S9(04) COMP VALUE ZERO.              
012200     05      LOG-REC-LEN         PIC  9(04) COMP.                         
012300                                                                          
012400     05      C9-ANZ              PIC S9(09) COMP.                         
012500     05      C9-COUNT            PIC S9(09) COMP.                         
012600                                                                          
012700     05      C18-VAL             PIC S9(18) COMP.                         
012800                                                                          
012900     05      REPLY-LAENGE        PIC  9(04) COMP.                         
013000     05      FILLER              PIC  X(01).                              
013100                                                                          
013200*----------------------------------------------------------------*        
013300* Display-Felder: Praefix D                                               
013400*----------------------------------------------------------------*        
013500 01          DISPLAY-FELDER.                                              
013600     05      D-NUM1              PIC  9.                                  
013700     05      D-NUM2              PIC  9(02).                              
013800     05      D-NUM3              PIC  9(03).                              
013900     05      D-NUM4              PIC -9(04).                              
014000     05      D-NUM6              PIC  9(06).                              
014100     05      D-NUM9              PIC  9(09).                              
014200         10  D-NUM9-R REDEFINES D-NUM9                                    
014300                                 PIC  X(09).                              
014400     05      FILLER              PIC  X(01).                              
014500                                                                          
014600*----------------------------------------------------------------*        
014700* Felder mit konstantem Inhalt: Praefix K                                 
014800*----------------------------------------------------------------*        
014900 01          KONSTANTE-FELDER.                                            
015000     05      K-MODUL             PIC X(08)      VALUE "ALQQRY0M".         
015100     05      K-TAB               PIC X          VALUE x"09".              
015200     05      K-MAX-SELECT-FIELDS PIC 9(02) COMP VALUE 10.                 
015300     05      K-MAX-LOG-FILES     PIC 9(02) COMP VALUE 50.                 
015400     05      FILLER              PIC X(01).                               
015500                                                                          
015600*----------------------------------------------------------------*        
015700* Conditional-Felder                                                      
015800*----------------------------------------------------------------*        
015900 01          SCHALTER.                                                    
016000     05      FILE-STATUS         PIC X(02).                               
016100          88 FILE-OK                         VALUE "00".                  
016200          88 FILE-NOK                        VALUE "01" THRU "99".        
016300          88 FILE-TIME-OUT                   VALUE "30".                  
016400     05      REC-STAT REDEFINES  FILE-STATUS.                             
016500        10   FILE-STATUS1        PIC X.                                   
016600          88 FILE-EOF                        VALUE "1".                   
016700          88 FILE-INVALID                    VALUE "2".                   
016800          88 FILE-PERMERR                    VALUE "3".                   
016900          88 FILE-LOGICERR                   VALUE "4".                   
017000          88 FILE-NONAME                     VALUE "5" THRU "8".          
017100          88 FILE-IMPLERR                    VALUE "9".                   
017200        10                       PIC X.                                   
017300                                                                          
017400     05      PRG-STATUS          PIC 9.                                   
017500          88 PRG-OK                          VALUE ZERO.                  
017600          88 PRG-NOK                         VALUE 1 THRU 9.              
017700          88 PRG-ENDE                        VALUE 1.                     
017800          88 PRG-ABBRUCH                     VALUE 2.                     
017900                                                                          
018000     05      GROUP-BY-FLAG       PIC 9          VALUE ZERO.               
018100          88 HAS-GROUP-BY                      VALUE 1.                   
018200          88 NO-GROUP-BY                       VALUE ZERO.                
018300                                                                          
018400     05      SORT-FLAG           PIC 9          VALUE ZERO.               
018500          88 HAS-SORT-FIELD                    VALUE 1.                   
018600          88 NO-SORT-FIELD                     VALUE ZERO.                
018700                                                                          
018800     05      SEEN-FLAG           PIC 9          VALUE ZERO.               
018900          88 KEY-ALREADY-SEEN                  VALUE 1.                   
019000          88 KEY-NOT-YET-SEEN                  VALUE ZERO.                
019100                                                                          
019200     05      FIELD-TYPE-FLAG     PIC 9          VALUE ZERO.               
019300          88 FIELD-IS-NUMERIC                  VALUE 1.                   
019400          88 FIELD-IS-ALPHA                    VALUE ZERO.                
019500                                                                          
019600     05      FILLER              PIC X(01).                               
019700                                                                          
019800*----------------------------------------------------------------*        
019900* weitere Arbeitsfelder                                                   
020000*----------------------------------------------------------------*        
020100 01          WORK-FELDER.                                                 
020200     05      W-DUMMY             PIC X(02).                               
020300     05      ZEILE               PIC X(132).                              
020400     05      W-FIELD-NAME        PIC X(20).                               
020500     05      W-REASON-TEXT       PIC X(40).                               
020600     05      W-FIELD-VALUE       PIC X(256).                              
020700         10  W-FIELD-VALUE-N REDEFINES W-FIELD-VALUE                      
020800                                 PIC 9(09).                               
020900     05      W-SWAPPED           PIC X          VALUE "N".                
021000          88 A-SWAP-WAS-DONE                 VALUE "Y".                   
021100     05      FILLER              PIC X(01).                               
021200                                                                          
021300*----------------------------------------------------------------*        
021400* Dateinamenliste aus den Dateinamenkarten der Steuerkartendatei          
021500*----------------------------------------------------------------*        
021600 01          LOGFILE-TABLE.                                               
021700     05      LOGFILE-ENTRY  OCCURS 50 TIMES INDEXED BY LF-IDX.            
021800         10  LF-NAME             PIC X(40).                               
021900         10  FILLER              PIC X(04).                               
022000                                                                          
022100*----------------------------------------------------------------*        
022200* Parameter fuer COBOLLIB: ASSIGN / GETSTARTUPTEXT                        
022300*----------------------------------------------------------------*        
022400 01          ASS-FNAME           PIC X(34).                               
022500 01          ASS-FSTATUS         PIC S9(04) COMP.                         
022600                                                                          
022700 01          STUP-PARAMETER.                                              
022800     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.              
022900     05      STUP-PORTION        PIC  X(30) VALUE "STRING".               
023000     05      STUP-TEXT           PIC X(128).                              
023100     05      FILLER              PIC X(01).                               
023200                                                                          
023300*----------------------------------------------------------------*        
023400* Record-Layouts (Copy-Books)                                             
023500*----------------------------------------------------------------*        
023600     COPY    ALQCTLC.                                                     
023700     COPY    ALQQSPC.                                                     
023800     COPY    ALQLOGRC.                                                    
023900     COPY    ALQWRKC.                                                     
024000                                                                          
024100*----------------------------------------------------------------*        
024200* Parameter fuer Untermodulaufrufe - Praefix P                            
024300*----------------------------------------------------------------*        
024400 01          PARAMETER-FELDER.                                            
024500     05      P-DUMMY             PIC X(02).                               
024600     05      FILLER              PIC X(01).                               
024700                                                                          
024800*-->    Uebergabe an ALQSPL0M (FieldSplitter)                             
024900 01          LINK-SPLIT-REC.                                              
025000     05      LS-INPUT-LINE           PIC X(1024).                         
025100     05      LS-INPUT-LEN            PIC S9(04) COMP.                     
025200     05      LS-RC                   PIC S9(04) COMP.                     
025300     05      LS-FIELD-COUNT          PIC S9(04) COMP.                     
025400     05      LS-FIELD-TABLE OCCURS 20 TIMES INDEXED BY LS-IDX.            
025500         10  LS-FIELD                PIC X(256).                          
025600     05      FILLER                  PIC X(01).                           
025700                                                                          
025800*-->    Uebergabe an ALQFMT0M (LogParser)                                 
025900 01          LINK-FORMAT-REC.                                             
026000     05      LF-FORMAT-STRING        PIC X(256).                          
026100     05      LF-FIELD-COUNT          PIC S9(04) COMP.                     
026200     05      LF-FIELD-TABLE OCCURS 20 TIMES INDEXED BY LFP-IDX.           
026300         10  LFT-FIELD               PIC X(256).                          
026400     05      LF-RC                   PIC S9(04) COMP.                     
026500     05      LF-LOG-RECORD.                                               
026600         10  LFR-REMOTE-HOST         PIC X(39).                           
026700         10  LFR-REMOTE-LOGNAME      PIC X(20).                           
026800         10  LFR-REMOTE-USER         PIC X(20).                           
026900         10  LFR-REQUEST-TIME        PIC 9(08) COMP-3.                    
027000         10  LFR-REQUEST-LINE        PIC X(256).                          
027100         10  LFR-REQUEST-METHOD      PIC X(08).                           
027200         10  LFR-REQUEST-URI         PIC X(200).                          
027300         10  LFR-REQUEST-PATH        PIC X(200).                          
027400         10  LFR-PROTOCOL-VERSION    PIC X(10).                           
027500         10  LFR-STATUS              PIC 9(03) COMP-3.                    
027600         10  LFR-RESPONSE-SIZE       PIC 9(09) COMP-3.                    
027700         10  LFR-REFERER             PIC X(256).                          
027800         10  LFR-USER-AGENT          PIC X(256).                          
027900         10  FILLER                  PIC X(01).                           
028000     05      FILLER                  PIC X(01).                           
028100                                                                          
028200 PROCEDURE DIVISION.                                                      
028300******************************************************************        
028400* Steuerungs-Section                                                      
028500******************************************************************        
028600 A100-STEUERUNG SECTION.                                                  
028700 A100-00.                                                                 
028800**  ---> wenn SWITCH-15 gesetzt ist                                       
028900**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden                 
029000     IF  SHOW-VERSION                                                     
029100         DISPLAY K-MODUL " Version A.04.00 vom 2019-03-04 "               
029200         STOP RUN                                                         
029300     END-IF                                                               
029400                                                                          
029500**  ---> Vorlauf: Steuerkarten lesen, Dateien oeffnen                     
029600     PERFORM B000-VORLAUF                                                 
029700     IF  PRG-ABBRUCH                                                      
029800         CONTINUE                                                         
029900     ELSE                                                                 
030000         PERFORM B100-VERARBEITUNG                                        
030100     END-IF                                                               
030200                                                                          
030300**  ---> Nachlauf: Dateien schliessen, Statistik drucken                  
030400     PERFORM B090-ENDE                                                    
030500     STOP RUN                                                             
030600     .                                                                    
030700 A100-99.                                                                 
030800     EXIT.                                                                
030900                                                                          
031000******************************************************************        
031100* Vorlauf                                                                 
031200******************************************************************        
031300 B000-VORLAUF SECTION.                                                    
031400 B000-00.                                                                 
031500**  ---> Initialisierung Felder und Arbeitstabellen                       
031600     PERFORM C000-INIT                                                    
031700                                                                          
031800**  ---> Name der Steuerkartendatei vom Kommandozeilen-Parameter          
031900     PERFORM P100-GETSTARTUPTEXT                                          
032000     IF  PRG-ABBRUCH                                                      
032100         EXIT SECTION                                                     
032200     END-IF                                                               
032300                                                                          
032400**  ---> Steuerkarten lesen (Query-Spec, Format, Dateinamen)              
032500     PERFORM C100-READ-CONTROL-DECK                                       
032600     .                                                                    
032700 B000-99.                                                                 
032800     EXIT.                                                                
032900                                                                          
033000******************************************************************        
033100* Ende                                                                    
033200******************************************************************        
033300 B090-ENDE SECTION.                                                       
033400 B090-00.                                                                 
033500                                                                          
033600     IF PRG-ABBRUCH                                                       
033700        DISPLAY "   >>> ABBRUCH !!! <<< aus >",                           
033800                K-MODUL,                                                  
033900                "<"                                                       
034000     ELSE                                                                 
034100        PERFORM C700-PRINT-SUMMARY                                        
034200     END-IF                                                               
034300                                                                          
034400     CLOSE REPORTF                                                        
034500     .                                                                    
034600 B090-99.                                                                 
034700     EXIT.                                                                
034800                                                                          
034900******************************************************************        
035000* Verarbeitung                                                            
035100******************************************************************        
035200 B100-VERARBEITUNG SECTION.                                               
035300 B100-00.                                                                 
035400                                                                          
035500**  ---> alle genannten Logdateien der Reihe nach lesen und parsen        
035600     PERFORM C200-PROCESS-LOGFILES                                        
035700                                                                          
035800**  ---> Status-Filter anwenden                                           
035900     PERFORM C300-FILTER-STATUS                                           
036000                                                                          
036100**  ---> entweder GROUP-BY oder SORT, nie beides                          
036200     IF  HAS-GROUP-BY                                                     
036300         PERFORM C400-GROUP-BY                                            
036400     ELSE                                                                 
036500         PERFORM C410-BUILD-RESULT-INDEX                                  
036600         IF  HAS-SORT-FIELD                                               
036700             PERFORM C500-SORT-RESULTS                                    
036800         END-IF                                                           
036900     END-IF                                                               
037000                                                                          
037100**  ---> Ergebnis drucken                                                 
037200     PERFORM C600-PRINT-RESULTS                                           
037300     .                                                                    
037400 B100-99.                                                                 
037500     EXIT.                                                                
037600                                                                          
037700******************************************************************        
037800* Initialisierung von Feldern und Strukturen                              
037900******************************************************************        
038000 C000-INIT SECTION.                                                       
038100 C000-00.                                                                 
038200     INITIALIZE SCHALTER                                                  
038300                QUERY-SPEC                                                
038400                LOGFILE-TABLE                                             
038500                LOGREC-TABLE                                              
038600                RESULT-INDEX-TABLE                                        
038700     MOVE ZERO TO LOG-RECORD-COUNT                                        
038800                  RESULT-ROW-COUNT                                        
038900                  C4-FILECOUNT                                            
039000                  C4-LINECOUNT                                            
039100                  C4-OKCOUNT                                              
039200                  C4-ERRCOUNT                                             
039300                  C4-OPENFAILCOUNT                                        
039400     OPEN OUTPUT REPORTF                                                  
039500     .                                                                    
039600 C000-99.                                                                 
039700     EXIT.                                                                
039800                                                                          
039900******************************************************************        
040000* Lesen der Steuerkartendatei: Karte 1 QUERYSPEC, Karte 2 FORMAT,         
040100* Karte 3-n FILENAME, bis EOF                                             
040200******************************************************************        
040300 C100-READ-CONTROL-DECK SECTION.                                          
040400 C100-00.                                                                 
040500     MOVE  STUP-TEXT        TO ASS-FNAME                                  
040600     MOVE  ZERO             TO ASS-FSTATUS                                
040700                                                                          
040800     ENTER "COBOLASSIGN" USING  CONTROLF                                  
040900                                ASS-FNAME                                 
041000                         GIVING ASS-FSTATUS                               
041100                                                                          
041200     IF  ASS-FSTATUS NOT = ZERO                                           
041300         DISPLAY "Fehler bei COBOLASSIGN Steuerdatei: "                   
041400                 ASS-FNAME " " ASS-FSTATUS                                
041500         SET PRG-ABBRUCH TO TRUE                                          
041600         EXIT SECTION                                                     
041700     END-IF                                                               
041800                                                                          
041900     OPEN INPUT CONTROLF                                                  
042000     IF  FILE-NOK                                                         
042100         DISPLAY "Steuerkartendatei nicht zu oeffnen: " ASS-FNAME         
042200         SET PRG-ABBRUCH TO TRUE                                          
042300         EXIT SECTION                                                     
042400     END-IF                                                               
042500                                                                          
042600**  ---> Karte 1 - QUERYSPEC-CARD                                         
042700     READ CONTROLF AT END SET FILE-EOF TO TRUE END-READ                   
042800     IF  FILE-EOF                                                         
042900         DISPLAY "Steuerkartendatei ist leer"                             
043000         SET PRG-ABBRUCH TO TRUE                                          
043100         CLOSE CONTROLF                                                   
043200         EXIT SECTION                                                     
043300     END-IF                                                               
043400     MOVE CONTROL-RECORD TO CONTROL-CARD-AREA                             
043500     PERFORM C110-APPLY-QUERYSPEC-CARD                                    
043600                                                                          
043700**  ---> Karte 2 - FORMAT-CARD                                            
043800     READ CONTROLF AT END SET FILE-EOF TO TRUE END-READ                   
043900     IF  FILE-EOF                                                         
044000         DISPLAY "Format-Karte fehlt in Steuerkartendatei"                
044100         SET PRG-ABBRUCH TO TRUE                                          
044200         CLOSE CONTROLF                                                   
044300         EXIT SECTION                                                     
044400     END-IF                                                               
044500     MOVE CONTROL-RECORD TO CONTROL-CARD-AREA                             
044600     MOVE FC-LOG-FORMAT  TO LF-FORMAT-STRING                              
044700                                                                          
044800**  ---> Karte 3-n - FILENAME-CARD, solange vorhanden                     
044900     READ CONTROLF AT END SET FILE-EOF TO TRUE END-READ                   
045000     PERFORM C105-READ-ONE-FILENAME-CARD UNTIL FILE-EOF                   
045100     CLOSE CONTROLF                                                       
045200                                                                          
045300     IF  C4-FILECOUNT = ZERO                                              
045400         DISPLAY "Keine Logdatei in Steuerkartendatei genannt"            
045500         SET PRG-ABBRUCH TO TRUE                                          
045600     END-IF                                                               
045700     .                                                                    
045800 C100-99.                                                                 
045900     EXIT.                                                                
046000                                                                          
046100******************************************************************        
046200* Eine Dateinamenkarte uebernehmen und die naechste Karte lesen -         
046300* Schleifenrumpf zu C100-READ-CONTROL-DECK                                
046400******************************************************************        
046500 C105-READ-ONE-FILENAME-CARD SECTION.                                     
046600 C105-00.                                                                 
046700     MOVE CONTROL-RECORD TO CONTROL-CARD-AREA                             
046800     IF  FN-LOG-FILE-NAME NOT = SPACES                                    
046900     AND C4-FILECOUNT < K-MAX-LOG-FILES                                   
047000         ADD 1 TO C4-FILECOUNT                                            
047100         SET LF-IDX TO C4-FILECOUNT                                       
047200         MOVE FN-LOG-FILE-NAME TO LF-NAME(LF-IDX)                         
047300     END-IF                                                               
047400     READ CONTROLF AT END SET FILE-EOF TO TRUE END-READ                   
047500     .                                                                    
047600 C105-99.                                                                 
047700     EXIT.                                                                
047800                                                                          
047900******************************************************************        
048000* Karte 1 auswerten und in QUERY-SPEC uebertragen                         
048100******************************************************************        
048200 C110-APPLY-QUERYSPEC-CARD SECTION.                                       
048300 C110-00.                                                                 
048400     MOVE QC-GROUP-BY-FIELD      TO QS-GROUP-BY-FIELD                     
048500     MOVE QC-SORT-FIELD          TO QS-SORT-FIELD                         
048600     MOVE QC-FILTER-STATUS-MIN   TO QS-FILTER-STATUS-MIN                  
048700     MOVE QC-FILTER-STATUS-MAX   TO QS-FILTER-STATUS-MAX                  
048800                                                                          
048900     IF  QS-GROUP-BY-FIELD NOT = SPACES                                   
049000         SET HAS-GROUP-BY TO TRUE                                         
049100     ELSE                                                                 
049200         SET NO-GROUP-BY TO TRUE                                          
049300     END-IF                                                               
049400                                                                          
049500     IF  QS-SORT-FIELD NOT = SPACES                                       
049600         SET HAS-SORT-FIELD TO TRUE                                       
049700     ELSE                                                                 
049800         SET NO-SORT-FIELD TO TRUE                                        
049900     END-IF                                                               
050000                                                                          
050100     MOVE ZERO TO QS-SELECT-FIELD-COUNT                                   
050200     PERFORM C115-COPY-ONE-SELECT-FIELD                                   
050300             VARYING C4-I1 FROM 1 BY 1                                    
050400             UNTIL C4-I1 > K-MAX-SELECT-FIELDS                            
050500     .                                                                    
050600 C110-99.                                                                 
050700     EXIT.                                                                
050800                                                                          
050900******************************************************************        
051000* Eine Feldkennung von QC-SELECT-FIELD-LIST nach QS-SELECT-FIELDS         
051100* uebernehmen, sofern belegt - Schleifenrumpf zu C110                     
051200******************************************************************        
051300 C115-COPY-ONE-SELECT-FIELD SECTION.                                      
051400 C115-00.                                                                 
051500     SET QC-SF-IDX TO C4-I1                                               
051600     IF  QC-SELECT-FIELD(QC-SF-IDX) NOT = SPACES                          
051700         ADD 1 TO QS-SELECT-FIELD-COUNT                                   
051800         SET QS-SF-IDX TO QS-SELECT-FIELD-COUNT                           
051900         MOVE QC-SELECT-FIELD(QC-SF-IDX)                                  
052000                              TO QS-SELECT-FIELD(QS-SF-IDX)               
052100     END-IF                                                               
052200     .                                                                    
052300 C115-99.                                                                 
052400     EXIT.                                                                
052500                                                                          
052600******************************************************************        
052700* Logdateien der Reihe nach lesen und parsen                              
052800******************************************************************        
052900 C200-PROCESS-LOGFILES SECTION.                                           
053000 C200-00.                                                                 
053100     PERFORM C205-PROCESS-ONE-LOGFILE                                     
053200             VARYING C4-I1 FROM 1 BY 1                                    
053300             UNTIL C4-I1 > C4-FILECOUNT                                   
053400     .                                                                    
053500 C200-99.                                                                 
053600     EXIT.                                                                
053700                                                                          
053800******************************************************************        
053900* Eine Logdatei oeffnen, lesen und schliessen - Schleifenrumpf zu         
054000* C200-PROCESS-LOGFILES                                                   
054100******************************************************************        
054200 C205-PROCESS-ONE-LOGFILE SECTION.                                        
054300 C205-00.                                                                 
054400     SET LF-IDX TO C4-I1                                                  
054500     PERFORM C210-OPEN-LOGFILE                                            
054600     IF  FILE-OK                                                          
054700         PERFORM C220-READ-LOGFILE-LINES                                  
054800         CLOSE LOGF                                                       
054900     END-IF                                                               
055000     .                                                                    
055100 C205-99.                                                                 
055200     EXIT.                                                                
055300                                                                          
055400******************************************************************        
055500* Oeffnen einer einzelnen Logdatei - Fehler wird gemeldet, der            
055600* Lauf wird mit der naechsten Datei fortgesetzt                           
055700******************************************************************        
055800 C210-OPEN-LOGFILE SECTION.                                               
055900 C210-00.                                                                 
056000     MOVE  LF-NAME(LF-IDX)  TO ASS-FNAME                                  
056100     MOVE  ZERO             TO ASS-FSTATUS                                
056200                                                                          
056300     ENTER "COBOLASSIGN" USING  LOGF                                      
056400                                ASS-FNAME                                 
056500                         GIVING ASS-FSTATUS                               
056600                                                                          
056700     IF  ASS-FSTATUS NOT = ZERO                                           
056800         DISPLAY "Logdatei nicht zuzuweisen: " LF-NAME(LF-IDX)            
056900                 " " ASS-FSTATUS                                          
057000         ADD 1 TO C4-OPENFAILCOUNT                                        
057100         SET FILE-NOK TO TRUE                                             
057200         EXIT SECTION                                                     
057300     END-IF                                                               
057400                                                                          
057500     OPEN INPUT LOGF                                                      
057600     IF  FILE-NOK                                                         
057700         DISPLAY "Logdatei nicht zu oeffnen: " LF-NAME(LF-IDX)            
057800                 " FILE-STATUS=" FILE-STATUS                              
057900         ADD 1 TO C4-OPENFAILCOUNT                                        
058000     END-IF                                                               
058100     .                                                                    
058200 C210-99.                                                                 
058300     EXIT.                                                                
058400                                                                          
058500******************************************************************        
058600* Saemtliche Zeilen einer Logdatei lesen, splitten und parsen             
058700******************************************************************        
058800 C220-READ-LOGFILE-LINES SECTION.                                         
058900 C220-00.                                                                 
059000     READ LOGF AT END SET FILE-EOF TO TRUE END-READ                       
059100     PERFORM C225-READ-AND-PARSE-NEXT-LINE UNTIL FILE-EOF                 
059200     .                                                                    
059300 C220-99.                                                                 
059400     EXIT.                                                                
059500                                                                          
059600******************************************************************        
059700* Eine gelesene Zeile parsen und die naechste Zeile lesen -               
059800* Schleifenrumpf zu C220-READ-LOGFILE-LINES                               
059900******************************************************************        
060000 C225-READ-AND-PARSE-NEXT-LINE SECTION.                                   
060100 C225-00.                                                                 
060200     ADD 1 TO C4-LINECOUNT                                                
060300     PERFORM C230-PARSE-ONE-LINE                                          
060400     READ LOGF AT END SET FILE-EOF TO TRUE END-READ                       
060500     .                                                                    
060600 C225-99.                                                                 
060700     EXIT.                                                                
060800                                                                          
060900******************************************************************        
061000* Eine Logzeile splitten (ALQSPL0M) und gegen das Format parsen           
061100* (ALQFMT0M) - bei Fehler Zeile verwerfen und melden                      
061200******************************************************************        
061300 C230-PARSE-ONE-LINE SECTION.                                             
061400 C230-00.                                                                 
061500     MOVE LOG-LINE    TO LS-INPUT-LINE                                    
061600     MOVE LOG-REC-LEN TO LS-INPUT-LEN                                     
061700     MOVE ZERO        TO LS-RC                                            
061800                                                                          
061900     CALL "ALQSPL0M" USING LINK-SPLIT-REC                                 
062000                                                                          
062100     IF  LS-RC NOT = ZERO                                                 
062200         PERFORM Z001-PARSE-ERROR                                         
062300         EXIT SECTION                                                     
062400     END-IF                                                               
062500                                                                          
062600     MOVE LS-FIELD-COUNT    TO LF-FIELD-COUNT                             
062700     MOVE LS-FIELD-TABLE    TO LF-FIELD-TABLE                             
062800     MOVE ZERO              TO LF-RC                                      
062900                                                                          
063000     CALL "ALQFMT0M" USING LINK-FORMAT-REC                                
063100                                                                          
063200     IF  LF-RC NOT = ZERO                                                 
063300         PERFORM Z001-PARSE-ERROR                                         
063400         EXIT SECTION                                                     
063500     END-IF                                                               
063600                                                                          
063700     ADD 1 TO C4-OKCOUNT                                                  
063800     PERFORM C240-APPEND-TO-TABLE                                         
063900     .                                                                    
064000 C230-99.                                                                 
064100     EXIT.                                                                
064200                                                                          
064300******************************************************************        
064400* geparsten Satz in die Arbeitstabelle LOGREC-TABLE uebernehmen           
064500******************************************************************        
064600 C240-APPEND-TO-TABLE SECTION.                                            
064700 C240-00.                                                                 
064800     IF  LOG-RECORD-COUNT >= MAX-LOG-RECORDS                              
064900         DISPLAY "Arbeitstabelle voll - weitere Saetze verworfen"         
065000         EXIT SECTION                                                     
065100     END-IF                                                               
065200                                                                          
065300     ADD 1 TO LOG-RECORD-COUNT                                            
065400     SET LR-IDX TO LOG-RECORD-COUNT                                       
065500                                                                          
065600     MOVE LFR-REMOTE-HOST      TO LRT-REMOTE-HOST(LR-IDX)                 
065700     MOVE LFR-REMOTE-LOGNAME   TO LRT-REMOTE-LOGNAME(LR-IDX)              
065800     MOVE LFR-REMOTE-USER      TO LRT-REMOTE-USER(LR-IDX)                 
065900     MOVE LFR-REQUEST-TIME     TO LRT-REQUEST-TIME(LR-IDX)                
066000     MOVE LFR-REQUEST-LINE     TO LRT-REQUEST-LINE(LR-IDX)                
066100     MOVE LFR-REQUEST-METHOD   TO LRT-REQUEST-METHOD(LR-IDX)              
066200     MOVE LFR-REQUEST-URI      TO LRT-REQUEST-URI(LR-IDX)                 
066300     MOVE LFR-REQUEST-PATH     TO LRT-REQUEST-PATH(LR-IDX)                
066400     MOVE LFR-PROTOCOL-VERSION TO LRT-PROTOCOL-VERSION(LR-IDX)            
066500     MOVE LFR-STATUS           TO LRT-STATUS(LR-IDX)                      
066600     MOVE LFR-RESPONSE-SIZE    TO LRT-RESPONSE-SIZE(LR-IDX)               
066700     MOVE LFR-REFERER          TO LRT-REFERER(LR-IDX)                     
066800     MOVE LFR-USER-AGENT       TO LRT-USER-AGENT(LR-IDX)                  
066900     SET  LRT-IS-SELECTED      TO TRUE                                    
067000     SET  LRT-NOT-GROUP-LEADER TO TRUE                                    
067100     .                                                                    
067200 C240-99.                                                                 
067300     EXIT.                                                                
067400                                                                          
067500******************************************************************        
067600* Statusbereichsfilter - nur Saetze QS-FILTER-STATUS-MIN bis -MAX         
067700* bleiben LRT-IS-SELECTED                                                 
067800******************************************************************        
067900 C300-FILTER-STATUS SECTION.                                              
068000 C300-00.                                                                 
068100     IF  QS-FILTER-STATUS-MIN = ZERO                                      
068200     AND QS-FILTER-STATUS-MAX = ZERO                                      
068300         EXIT SECTION                                                     
068400     END-IF                                                               
068500                                                                          
068600     PERFORM C305-FILTER-ONE-RECORD                                       
068700             VARYING C4-I1 FROM 1 BY 1                                    
068800             UNTIL C4-I1 > LOG-RECORD-COUNT                               
068900     .                                                                    
069000 C300-99.                                                                 
069100     EXIT.                                                                
069200                                                                          
069300******************************************************************        
069400* Einen Tabellensatz gegen den Statusbereich pruefen -                    
069500* Schleifenrumpf zu C300-FILTER-STATUS                                    
069600******************************************************************        
069700 C305-FILTER-ONE-RECORD SECTION.                                          
069800 C305-00.                                                                 
069900     SET LR-IDX TO C4-I1                                                  
070000     IF  LRT-STATUS(LR-IDX) < QS-FILTER-STATUS-MIN                        
070100     OR  LRT-STATUS(LR-IDX) > QS-FILTER-STATUS-MAX                        
070200         SET LRT-IS-REJECTED TO TRUE                                      
070300     END-IF                                                               
070400     .                                                                    
070500 C305-99.                                                                 
070600     EXIT.                                                                
070700                                                                          
070800******************************************************************        
070900* GROUP-BY ohne SORT-verb: erster Treffer je Schluesselwert wird          
071000* Gruppenfuehrer und liefert genau eine Ergebniszeile je Gruppe           
071100******************************************************************        
071200 C400-GROUP-BY SECTION.                                                   
071300 C400-00.                                                                 
071400     MOVE ZERO TO RESULT-ROW-COUNT                                        
071500     PERFORM C405-GROUP-ONE-RECORD                                        
071600             VARYING C4-I1 FROM 1 BY 1                                    
071700             UNTIL C4-I1 > LOG-RECORD-COUNT                               
071800     .                                                                    
071900 C400-99.                                                                 
072000     EXIT.                                                                
072100                                                                          
072200******************************************************************        
072300* Einen Tabellensatz ggf. zum Gruppenfuehrer erklaeren -                  
072400* Schleifenrumpf zu C400-GROUP-BY                                         
072500******************************************************************        
072600 C405-GROUP-ONE-RECORD SECTION.                                           
072700 C405-00.                                                                 
072800     SET LR-IDX TO C4-I1                                                  
072900     IF  LRT-IS-SELECTED(LR-IDX)                                          
073000         PERFORM C420-FIND-GROUP-LEADER                                   
073100         IF  KEY-NOT-YET-SEEN                                             
073200             SET LRT-IS-GROUP-LEADER TO TRUE                              
073300             ADD 1 TO RESULT-ROW-COUNT                                    
073400             SET RX-IDX TO RESULT-ROW-COUNT                               
073500             MOVE LR-IDX TO RX-TABLE-PTR(RX-IDX)                          
073600         END-IF                                                           
073700     END-IF                                                               
073800     .                                                                    
073900 C405-99.                                                                 
074000     EXIT.                                                                
074100                                                                          
074200******************************************************************        
074300* Ergebnis-Index ohne GROUP-BY aufbauen (Lesereihenfolge)                 
074400******************************************************************        
074500 C410-BUILD-RESULT-INDEX SECTION.                                         
074600 C410-00.                                                                 
074700     MOVE ZERO TO RESULT-ROW-COUNT                                        
074800     PERFORM C415-ADD-ONE-RESULT-INDEX                                    
074900             VARYING C4-I1 FROM 1 BY 1                                    
075000             UNTIL C4-I1 > LOG-RECORD-COUNT                               
075100     .                                                                    
075200 C410-99.                                                                 
075300     EXIT.                                                                
075400                                                                          
075500******************************************************************        
075600* Einen ausgewaehlten Tabellensatz in den Ergebnis-Index                  
075700* uebernehmen - Schleifenrumpf zu C410-BUILD-RESULT-INDEX                 
075800******************************************************************        
075900 C415-ADD-ONE-RESULT-INDEX SECTION.                                       
076000 C415-00.                                                                 
076100     SET LR-IDX TO C4-I1                                                  
076200     IF  LRT-IS-SELECTED(LR-IDX)                                          
076300         ADD 1 TO RESULT-ROW-COUNT                                        
076400         SET RX-IDX TO RESULT-ROW-COUNT                                   
076500         MOVE LR-IDX TO RX-TABLE-PTR(RX-IDX)                              
076600     END-IF                                                               
076700     .                                                                    
076800 C415-99.                                                                 
076900     EXIT.                                                                
077000                                                                          
077100******************************************************************        
077200* Pruefen, ob der GROUP-BY-Schluessel des aktuellen Satzes (C4-I1)        
077300* bereits weiter vorn in der Tabelle als Gruppenfuehrer vorkam            
077400******************************************************************        
077500 C420-FIND-GROUP-LEADER SECTION.                                          
077600 C420-00.                                                                 
077700     SET KEY-NOT-YET-SEEN TO TRUE                                         
077800     MOVE QS-GROUP-BY-FIELD TO W-FIELD-NAME                               
077900     PERFORM C520-RESOLVE-FIELD-VALUE                                     
078000     MOVE W-FIELD-VALUE TO WCK-A-ALPHA                                    
078100                                                                          
078200     PERFORM C425-CHECK-ONE-LEADER                                        
078300             VARYING C4-I2 FROM 1 BY 1                                    
078400             UNTIL C4-I2 >= C4-I1                                         
078500                OR KEY-ALREADY-SEEN                                       
078600     SET LR-IDX TO C4-I1                                                  
078700     .                                                                    
078800 C420-99.                                                                 
078900     EXIT.                                                                
079000                                                                          
079100******************************************************************        
079200* Vergleicht den Gruppenschluessel von Satz C4-I2 (falls dieser           
079300* ein Gruppenfuehrer ist) mit WCK-A-ALPHA - Schleifenrumpf zu             
079400* C420-FIND-GROUP-LEADER                                                  
079500******************************************************************        
079600 C425-CHECK-ONE-LEADER SECTION.                                           
079700 C425-00.                                                                 
079800     SET LR-IDX TO C4-I2                                                  
079900     IF  LRT-IS-SELECTED(LR-IDX)                                          
080000     AND LRT-IS-GROUP-LEADER(LR-IDX)                                      
080100         PERFORM C520-RESOLVE-FIELD-VALUE                                 
080200         MOVE W-FIELD-VALUE TO WCK-B-ALPHA                                
080300         IF  WCK-A-ALPHA = WCK-B-ALPHA                                    
080400             SET KEY-ALREADY-SEEN TO TRUE                                 
080500         END-IF                                                           
080600     END-IF                                                               
080700     .                                                                    
080800 C425-99.                                                                 
080900     EXIT.                                                                
081000                                                                          
081100******************************************************************        
081200* Stabile Sortierung des Ergebnis-Index nach QS-SORT-FIELD -              
081300* handgeschriebener Insertion-Sort, keine SORT-Anweisung noetig           
081400* bei Feldzahlen dieser Groessenordnung                                   
081500******************************************************************        
081600 C500-SORT-RESULTS SECTION.                                               
081700 C500-00.                                                                 
081800     IF  RESULT-ROW-COUNT < 2                                             
081900         EXIT SECTION                                                     
082000     END-IF                                                               
082100                                                                          
082200     PERFORM C505-INSERT-ONE-ELEMENT                                      
082300             VARYING C4-I1 FROM 2 BY 1                                    
082400             UNTIL C4-I1 > RESULT-ROW-COUNT                               
082500     .                                                                    
082600 C500-99.                                                                 
082700     EXIT.                                                                
082800                                                                          
082900******************************************************************        
083000* Ruecken Element C4-I1 so weit nach vorn, bis die Sortierordnung         
083100* stimmt (Insertion-Sort-Schritt) - Schleifenrumpf zu C500                
083200******************************************************************        
083300 C505-INSERT-ONE-ELEMENT SECTION.                                         
083400 C505-00.                                                                 
083500     MOVE C4-I1 TO C4-I2                                                  
083600     PERFORM C510-SHIFT-ONE-ELEMENT                                       
083700             UNTIL C4-I2 < 2                                              
083800     .                                                                    
083900 C505-99.                                                                 
084000     EXIT.                                                                
084100                                                                          
084200******************************************************************        
084300* Vergleicht Element C4-I2 mit dem davorliegenden und vertauscht,         
084400* solange die Sortierordnung verletzt ist                                 
084500******************************************************************        
084600 C510-SHIFT-ONE-ELEMENT SECTION.                                          
084700 C510-00.                                                                 
084800     SET W-SWAPPED TO "N"                                                 
084900     PERFORM C520-COMPARE-RESULT-ROWS                                     
085000     IF  A-SWAP-WAS-DONE                                                  
085100         SUBTRACT 1 FROM C4-I2                                            
085200     ELSE                                                                 
085300         MOVE 1 TO C4-I2                                                  
085400     END-IF                                                               
085500     .                                                                    
085600 C510-99.                                                                 
085700     EXIT.                                                                
085800                                                                          
085900******************************************************************        
086000* Vergleicht zwei Ergebniszeilen anhand QS-SORT-FIELD und                 
086100* vertauscht die RESULT-INDEX-TABLE-Eintraege bei Bedarf                  
086200******************************************************************        
086300 C520-COMPARE-RESULT-ROWS SECTION.                                        
086400 C520-00.                                                                 
086500     SET RX-IDX TO C4-I2                                                  
086600     COMPUTE C4-PTR = C4-I2 - 1                                           
086700     SET LR-IDX TO RX-TABLE-PTR(RX-IDX)                                   
086800     MOVE QS-SORT-FIELD TO W-FIELD-NAME                                   
086900     PERFORM C520-RESOLVE-FIELD-VALUE                                     
087000     MOVE W-FIELD-VALUE TO WCK-A-ALPHA                                    
087100                                                                          
087200     SET RX-IDX TO C4-PTR                                                 
087300     SET LR-IDX TO RX-TABLE-PTR(RX-IDX)                                   
087400     PERFORM C520-RESOLVE-FIELD-VALUE                                     
087500     MOVE W-FIELD-VALUE TO WCK-B-ALPHA                                    
087600                                                                          
087700     PERFORM C530-DETERMINE-FIELD-TYPE                                    
087800                                                                          
087900     IF  FIELD-IS-NUMERIC                                                 
088000         IF  WCK-A-NUMERIC < WCK-B-NUMERIC                                
088100             PERFORM C540-SWAP-RESULT-ROWS                                
088200         END-IF                                                           
088300     ELSE                                                                 
088400         IF  WCK-A-ALPHA < WCK-B-ALPHA                                    
088500             PERFORM C540-SWAP-RESULT-ROWS                                
088600         END-IF                                                           
088700     END-IF                                                               
088800     .                                                                    
088900 C520-99.                                                                 
089000     EXIT.                                                                
089100                                                                          
089200******************************************************************        
089300* Liefert den Wert des benannten Feldes (W-FIELD-NAME) des Satzes         
089400* LR-IDX in W-FIELD-VALUE - dient GROUP-BY, SORT und Druckzeile           
089500* gleichermassen                                                          
089600******************************************************************        
089700 C520-RESOLVE-FIELD-VALUE SECTION.                                        
089800 C520-RF-00.                                                              
089900     MOVE SPACES TO W-FIELD-VALUE                                         
090000     EVALUATE W-FIELD-NAME                                                
090100        WHEN "REMOTE-HOST"                                                
090200             MOVE LRT-REMOTE-HOST(LR-IDX)    TO W-FIELD-VALUE             
090300        WHEN "REMOTE-LOGNAME"                                             
090400             MOVE LRT-REMOTE-LOGNAME(LR-IDX) TO W-FIELD-VALUE             
090500        WHEN "REMOTE-USER"                                                
090600             MOVE LRT-REMOTE-USER(LR-IDX)    TO W-FIELD-VALUE             
090700        WHEN "REQUEST-TIME"                                               
090800             MOVE LRT-REQUEST-TIME(LR-IDX)   TO D-NUM9                    
090900             MOVE D-NUM9                     TO W-FIELD-VALUE             
091000        WHEN "REQUEST-LINE"                                               
091100             MOVE LRT-REQUEST-LINE(LR-IDX)   TO W-FIELD-VALUE             
091200        WHEN "REQUEST-METHOD"                                             
091300             MOVE LRT-REQUEST-METHOD(LR-IDX) TO W-FIELD-VALUE             
091400        WHEN "REQUEST-URI"                                                
091500             MOVE LRT-REQUEST-URI(LR-IDX)    TO W-FIELD-VALUE             
091600        WHEN "REQUEST-PATH"                                               
091700             MOVE LRT-REQUEST-PATH(LR-IDX)   TO W-FIELD-VALUE             
091800        WHEN "PROTOCOL-VERSION"                                           
091900             MOVE LRT-PROTOCOL-VERSION(LR-IDX) TO W-FIELD-VALUE           
092000        WHEN "STATUS"                                                     
092100             MOVE LRT-STATUS(LR-IDX)         TO D-NUM3                    
092200             MOVE D-NUM3                     TO W-FIELD-VALUE             
092300        WHEN "RESPONSE-SIZE"                                              
092400             MOVE LRT-RESPONSE-SIZE(LR-IDX)  TO D-NUM9                    
092500             MOVE D-NUM9                     TO W-FIELD-VALUE             
092600        WHEN "REFERER"                                                    
092700             MOVE LRT-REFERER(LR-IDX)        TO W-FIELD-VALUE             
092800        WHEN "USER-AGENT"                                                 
092900             MOVE LRT-USER-AGENT(LR-IDX)     TO W-FIELD-VALUE             
093000        WHEN OTHER                                                        
093100             CONTINUE                                                     
093200     END-EVALUATE                                                         
093300     .                                                                    
093400 C520-RF-99.                                                              
093500     EXIT.                                                                
093600                                                                          
093700******************************************************************        
093800* Entscheidet, ob QS-SORT-FIELD numerisch (STATUS, RESPONSE-SIZE,         
093900* REQUEST-TIME) oder alphanumerisch zu vergleichen ist                    
094000******************************************************************        
094100 C530-DETERMINE-FIELD-TYPE SECTION.                                       
094200 C530-00.                                                                 
094300     EVALUATE QS-SORT-FIELD                                               
094400        WHEN "STATUS"                                                     
094500        WHEN "RESPONSE-SIZE"                                              
094600        WHEN "REQUEST-TIME"                                               
094700             SET FIELD-IS-NUMERIC TO TRUE                                 
094800        WHEN OTHER                                                        
094900             SET FIELD-IS-ALPHA   TO TRUE                                 
095000     END-EVALUATE                                                         
095100     .                                                                    
095200 C530-99.                                                                 
095300     EXIT.                                                                
095400                                                                          
095500******************************************************************        
095600* Vertauscht zwei Eintraege der RESULT-INDEX-TABLE                        
095700******************************************************************        
095800 C540-SWAP-RESULT-ROWS SECTION.                                           
095900 C540-00.                                                                 
096000     SET RX-IDX TO C4-I2                                                  
096100     MOVE RX-TABLE-PTR(RX-IDX) TO C9-ANZ                                  
096200     SET RX-IDX TO C4-PTR                                                 
096300     MOVE RX-TABLE-PTR(RX-IDX) TO C4-ANZ                                  
096400     MOVE C9-ANZ               TO RX-TABLE-PTR(RX-IDX)                    
096500     SET RX-IDX TO C4-I2                                                  
096600     MOVE C4-ANZ               TO RX-TABLE-PTR(RX-IDX)                    
096700     SET A-SWAP-WAS-DONE TO TRUE                                          
096800     .                                                                    
096900 C540-99.                                                                 
097000     EXIT.                                                                
097100                                                                          
097200******************************************************************        
097300* Ergebnisliste drucken - je Ergebniszeile die ausgewaehlten              
097400* Felder tabulatorgetrennt                                                
097500******************************************************************        
097600 C600-PRINT-RESULTS SECTION.                                              
097700 C600-00.                                                                 
097800     PERFORM C605-PRINT-RESULT-INDEX-ENTRY                                
097900             VARYING C4-I1 FROM 1 BY 1                                    
098000             UNTIL C4-I1 > RESULT-ROW-COUNT                               
098100     .                                                                    
098200 C600-99.                                                                 
098300     EXIT.                                                                
098400                                                                          
098500******************************************************************        
098600* Eine Ergebniszeile aus RESULT-INDEX-TABLE drucken -                     
098700* Schleifenrumpf zu C600-PRINT-RESULTS                                    
098800******************************************************************        
098900 C605-PRINT-RESULT-INDEX-ENTRY SECTION.                                   
099000 C605-00.                                                                 
099100     SET RX-IDX TO C4-I1                                                  
099200     SET LR-IDX TO RX-TABLE-PTR(RX-IDX)                                   
099300     PERFORM C610-PRINT-ONE-ROW                                           
099400     .                                                                    
099500 C605-99.                                                                 
099600     EXIT.                                                                
099700                                                                          
099800******************************************************************        
099900* Eine Ergebniszeile aufbauen und auf REPORTF schreiben                   
100000******************************************************************        
100100 C610-PRINT-ONE-ROW SECTION.                                              
100200 C610-00.                                                                 
100300     MOVE SPACES TO ZEILE                                                 
100400     MOVE ZERO   TO C4-PTR                                                
100500                                                                          
100600     PERFORM C615-APPEND-ONE-FIELD                                        
100700             VARYING C4-I2 FROM 1 BY 1                                    
100800             UNTIL C4-I2 > QS-SELECT-FIELD-COUNT                          
100900                                                                          
101000     MOVE ZEILE TO REPORT-LINE                                            
101100     WRITE REPORT-LINE                                                    
101200     .                                                                    
101300 C610-99.                                                                 
101400     EXIT.                                                                
101500                                                                          
101600******************************************************************        
101700* Haengt den Wert des C4-I2.ten SELECT-FIELD an ZEILE an, durch           
101800* K-TAB getrennt - Schleifenrumpf zu C610-PRINT-ONE-ROW                   
101900******************************************************************        
102000 C615-APPEND-ONE-FIELD SECTION.                                           
102100 C615-00.                                                                 
102200     SET QS-SF-IDX TO C4-I2                                               
102300     MOVE QS-SELECT-FIELD(QS-SF-IDX) TO W-FIELD-NAME                      
102400     PERFORM C520-RESOLVE-FIELD-VALUE                                     
102500     IF  C4-PTR > ZERO                                                    
102600         ADD 1 TO C4-PTR                                                  
102700         MOVE K-TAB TO ZEILE(C4-PTR:1)                                    
102800     END-IF                                                               
102900     ADD 1 TO C4-PTR                                                      
103000     STRING W-FIELD-VALUE DELIMITED BY SPACE                              
103100            INTO ZEILE WITH POINTER C4-PTR                                
103200     SUBTRACT 1 FROM C4-PTR                                               
103300     .                                                                    
103400 C615-99.                                                                 
103500     EXIT.                                                                
103600                                                                          
103700******************************************************************        
103800* Laufstatistik drucken (Zeilen gelesen/geparst/Fehler, Dateien           
103900* die nicht geoeffnet werden konnten)                                     
104000******************************************************************        
104100 C700-PRINT-SUMMARY SECTION.                                              
104200 C700-00.                                                                 
104300     MOVE SPACES TO REPORT-LINE                                           
104400     WRITE REPORT-LINE AFTER ADVANCING TOP-OF-FORM                        
104500                                                                          
104600     MOVE C4-LINECOUNT TO D-NUM9                                          
104700     STRING "Zeilen gelesen:        " D-NUM9                              
104800            INTO REPORT-LINE                                              
104900     WRITE REPORT-LINE                                                    
105000                                                                          
105100     MOVE C4-OKCOUNT TO D-NUM9                                            
105200     STRING "Zeilen geparst (OK):   " D-NUM9                              
105300            INTO REPORT-LINE                                              
105400     WRITE REPORT-LINE                                                    
105500                                                                          
105600     MOVE C4-ERRCOUNT TO D-NUM9                                           
105700     STRING "Zeilen mit Parsefehler:" D-NUM9                              
105800            INTO REPORT-LINE                                              
105900     WRITE REPORT-LINE                                                    
106000                                                                          
106100     MOVE C4-OPENFAILCOUNT TO D-NUM9                                      
106200     STRING "Dateien nicht geoeffnet:" D-NUM9                             
106300            INTO REPORT-LINE                                              
106400     WRITE REPORT-LINE                                                    
106500                                                                          
106600     IF  ALQ-DEBUG-ON                                                     
106700         PERFORM C710-PRINT-DEBUG-COUNTS                                  
106800     END-IF                                                               
106900     .                                                                    
107000 C700-99.                                                                 
107100     EXIT.                                                                
107200                                                                          
107300******************************************************************        
107400* Zusaetzliche Tabellenzaehler, nur wenn UPSI-1 gesetzt ist               
107500* (Aufruf z.B. ueber RUN PROG/UPSI 2/ im Batchlauf)                       
107600******************************************************************        
107700 C710-PRINT-DEBUG-COUNTS SECTION.                                         
107800 C710-00.                                                                 
107900     MOVE LOG-RECORD-COUNT TO D-NUM9                                      
108000     STRING "DEBUG Tabellensaetze:  " D-NUM9                              
108100            INTO REPORT-LINE                                              
108200     WRITE REPORT-LINE                                                    
108300     MOVE RESULT-ROW-COUNT TO D-NUM9                                      
108400     STRING "DEBUG Ergebniszeilen:  " D-NUM9                              
108500            INTO REPORT-LINE                                              
108600     WRITE REPORT-LINE                                                    
108700     .                                                                    
108800 C710-99.                                                                 
108900     EXIT.                                                                
109000                                                                          
109100******************************************************************        
109200* Aufruf COBOL-Utility: GETSTARTUPTEXT - liefert den Namen der            
109300* Steuerkartendatei als Kommandozeilenparameter des Laufs                 
109400******************************************************************        
109500 P100-GETSTARTUPTEXT SECTION.                                             
109600 P100-00.                                                                 
109700     MOVE SPACE TO STUP-TEXT                                              
109800     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION                         
109900                                     STUP-TEXT                            
110000                             GIVING  STUP-RESULT                          
110100     IF  STUP-RESULT <= ZERO                                              
110200         DISPLAY "Lesen STARTUP fehlgeschlagen: " STUP-RESULT             
110300         DISPLAY ">>> Verarbeitung nicht moeglich <<<"                    
110400         SET PRG-ABBRUCH TO TRUE                                          
110500     END-IF                                                               
110600     .                                                                    
110700 P100-99.                                                                 
110800     EXIT.                                                                
110900                                                                          
111000******************************************************************        
111100* Fehlerhafte Logzeile melden und Fehlerzaehler fortschreiben             
111200******************************************************************        
111300 Z001-PARSE-ERROR SECTION.                                                
111400 Z001-00.                                                                 
111500     ADD 1 TO C4-ERRCOUNT                                                 
111600     PERFORM Z005-SET-REASON-TEXT                                         
111700     MOVE C4-LINECOUNT TO D-NUM9                                          
111800     STRING "Parsefehler in > "  DELIMITED BY SIZE,                       
111900            LF-NAME(LF-IDX)      DELIMITED BY SPACE,                      
112000            " < Zeile "          DELIMITED BY SIZE,                       
112100            D-NUM9               DELIMITED BY SIZE,                       
112200            " - "                DELIMITED BY SIZE,                       
112300            W-REASON-TEXT        DELIMITED BY SIZE                        
112400     INTO ZEILE                                                           
112500     DISPLAY ZEILE                                                        
112600     PERFORM Z999-ERRLOG                                                  
112700     .                                                                    
112800 Z001-99.                                                                 
112900     EXIT.                                                                
113000                                                                          
113100******************************************************************        
113200* Klartextgrund zu LS-RC (ALQSPL0M) bzw. LF-RC (ALQFMT0M)                 
113300* ermitteln, fuer die Fehlermeldung in Z001-PARSE-ERROR - nur             
113400* eine der beiden Rueckgabecodes ist bei jedem Aufruf <> ZERO             
113500* (Aenderung A.04.00)                                                     
113600******************************************************************        
113700 Z005-SET-REASON-TEXT SECTION.                                            
113800 Z005-00.                                                                 
113900     MOVE SPACES TO W-REASON-TEXT                                         
114000     IF  LS-RC NOT = ZERO                                                 
114100         EVALUATE LS-RC                                                   
114200             WHEN 1                                                       
114300                 MOVE "Anfuehrung/Klammer nicht"                          
114400                      TO W-REASON-TEXT                                    
114500             WHEN 2                                                       
114600                 MOVE "zu viele Felder in Zeile"                          
114700                      TO W-REASON-TEXT                                    
114800             WHEN OTHER                                                   
114900                 MOVE "Splitter-Fehler"                                   
115000                      TO W-REASON-TEXT                                    
115100         END-EVALUATE                                                     
115200     ELSE                                                                 
115300         EVALUATE LF-RC                                                   
115400             WHEN 1                                                       
115500                 MOVE "zu wenig Felder zum Format"                        
115600                      TO W-REASON-TEXT                                    
115700             WHEN 2                                                       
115800                 MOVE "Datum/Uhrzeit ungueltig"                           
115900                      TO W-REASON-TEXT                                    
116000             WHEN 3                                                       
116100                 MOVE "Status nicht numerisch"                            
116200                      TO W-REASON-TEXT                                    
116300             WHEN 4                                                       
116400                 MOVE "Groesse nicht numerisch"                           
116500                      TO W-REASON-TEXT                                    
116600             WHEN 9                                                       
116700                 MOVE "Format-String fehlerhaft"                          
116800                      TO W-REASON-TEXT                                    
116900             WHEN OTHER                                                   
117000                 MOVE "Formatter-Fehler"                                  
117100                      TO W-REASON-TEXT                                    
117200         END-EVALUATE                                                     
117300     END-IF                                                               
117400     .                                                                    
117500 Z005-99.                                                                 
117600     EXIT.                                                                
117700                                                                          
117800******************************************************************        
117900* Fehlerprotokoll - in diesem Programm nur DISPLAY auf die                
118000* Konsole des Batchlaufs, keine Fehlertabelle mehr (siehe                 
118100* Aenderung A.03.00)                                                      
118200******************************************************************        
118300 Z999-ERRLOG SECTION.                                                     
118400 Z999-00.                                                                 
118500     CONTINUE                                                             
118600     .                                                                    
118700 Z999-99.                                                                 
118800     EXIT.                                                                
118900                                                                          
119000******************************************************************        
119100* ENDE Source-Programm                                                    
119200******************************************************************        
