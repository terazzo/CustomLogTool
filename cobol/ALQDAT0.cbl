000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID. ALQDAT0M.                                                    
000400                                                                          
000500 AUTHOR. K LINDNER.                                                       
000600                                                                          
000700 INSTALLATION. WSOFT RECHENZENTRUM.                                       
000800                                                                          
000900 DATE-WRITTEN. 1989-11-06.                                                
001000                                                                          
001100 DATE-COMPILED.                                                           
001200                                                                          
001300 SECURITY. NUR FUER INTERNEN GEBRAUCH - BATCHLAUF NACHTSCHICHT.           
001400                                                                          
001500*****************************************************************         
001600* Letzte Aenderung :: 2019-02-19                                          
001700* Letzte Version   :: A.02.00                                             
001800* Kurzbeschreibung :: CLF-Zeitstempel (dd/MMM/yyyy:HH:mm:ss Z) in         
001900*                     Sekunden seit 01.01.1970 00:00:00 UTC               
002000*                     umrechnen - wird von ALQFMT0M je Logzeile           
002100*                     fuer die Direktive %t gerufen                       
002200*                                                                         
002300* Aenderungen:                                                            
002400*-------|----------|-----|---------------------------------------*        
002500* Vers. | Datum    | von | Kommentar                             *        
002600*-------|----------|-----|---------------------------------------*        
002700*A.00.00|1989-11-09| hw  | Neuerstellung - Julianische            ALQ00002
002800*                   |     | Tageszaehlung fuer Batchprotokolle            
002900*A.01.00|1999-01-12| bk  | Jahrhundertwechsel - 4-stellige        ALQ00042
003000*                   |     | Jahreszahl, Y2K-Pruefung ergaenzt             
003100*A.02.00|2019-02-19| kl  | Neuerstellung nach Vorgabe FGOI        ALQNEW-3
003200*                   |     | 19-004 - CLF-Zeitstempelformat statt  ALQNEW-3
003300*                   |     | bisherigem Julianischen Tag           ALQNEW-3
003400*----------------------------------------------------------------*        
003500*                                                                         
003600* Programmbeschreibung                                                    
003700* --------------------                                                    
003800*                                                                         
003900* LD-DATE-TEXT muss genau 26 Zeichen lang sein und dem Muster             
004000* dd/MMM/yyyy:HH:mm:ss Z entsprechen, z.B. 19/Dec/2008:09:03:24           
004100* +0900 - MMM ist eine dreistellige englische Monatsabkuerzung            
004200* (Jan...Dec), Z ist ein numerischer UTC-Versatz +HHMM/-HHMM.             
004300*                                                                         
004400* Die Tageszahl seit dem 01.01.1970 wird jahrweise aufaddiert             
004500* (kein geschlossenes Schaltjahresformel - siehe C210/C220), die          
004600* Uhrzeit wird in Sekunden dazugerechnet und der Zonenversatz             
004700* angewandt. Ergebnis in LD-SECONDS, LD-RC = 0 wenn ok, sonst             
004800* wurde das Datum als fehlerhaft erkannt (Aufrufer meldet dies            
004900* als Parsefehler der betreffenden Logzeile).                             
005000*                                                                         
005100******************************************************************        
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     SWITCH-15 IS ANZEIGE-VERSION                                         
005700         ON STATUS IS SHOW-VERSION                                        
005800     CLASS ALPHNUM IS "0123456789"                                        
005900                      "abcdefghijklmnopqrstuvwxyz"                        
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006100                      " .,;-_!$%&/=*+".                                   
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500                                                                          
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800                                                                          
006900 WORKING-STORAGE SECTION.                                                 
007000*----------------------------------------------------------------*        
007100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007200*----------------------------------------------------------------*        
007300 01          COMP-FELDER.                                                 
007400     05      C4-ANZ              PIC S9(04) COMP.                         
007500     05      C4-LEN              PIC S9(04) COMP.                         
007600                                                                          
007700*----------------------------------------------------------------*        
007800* Display-Felder: Praefix D                                               
007900*----------------------------------------------------------------*        
008000 01          DISPLAY-FELDER.                                              
008100     05      D-NUM2              PIC  9(02).                              
008200     05      D-NUM4              PIC  9(04).                              
008300         10  D-NUM4-R REDEFINES D-NUM4                                    
008400                                 PIC  X(04).                              
008500                                                                          
008600*----------------------------------------------------------------*        
008700* Felder mit konstantem Inhalt: Praefix K                                 
008800*----------------------------------------------------------------*        
008900 01          KONSTANTE-FELDER.                                            
009000     05      K-MODUL             PIC X(08)      VALUE "ALQDAT0M".         
009100     05      K-EPOCH-YEAR        PIC 9(04) COMP VALUE 1970.               
009200     05      K-SECS-PER-DAY      PIC 9(05) COMP VALUE 86400.              
009300                                                                          
009400*----------------------------------------------------------------*        
009500* Conditional-Felder                                                      
009600*----------------------------------------------------------------*        
009700 01          SCHALTER.                                                    
009800     05      PRG-STATUS          PIC 9          VALUE ZERO.               
009900          88 PRG-OK                          VALUE ZERO.                  
010000          88 PRG-ABBRUCH                     VALUE 2.                     
010100                                                                          
010200     05      WD-LEAP-FLAG        PIC 9          VALUE ZERO.               
010300          88 WD-IS-LEAP                         VALUE 1.                  
010400          88 WD-IS-NOT-LEAP                     VALUE ZERO.               
010500                                                                          
010600     05      WD-VALID-FLAG       PIC 9          VALUE 1.                  
010700          88 WD-DATE-IS-VALID                   VALUE 1.                  
010800          88 WD-DATE-IS-INVALID                 VALUE ZERO.               
010900                                                                          
011000     05      WD-FOUND-FLAG       PIC 9          VALUE ZERO.               
011100          88 WD-MONTH-FOUND                     VALUE 1.                  
011200          88 WD-MONTH-NOT-FOUND                 VALUE ZERO.               
011300                                                                          
011400*----------------------------------------------------------------*        
011500* weitere Arbeitsfelder - Praefix W, alle mit WD- fuer Datumslogik        
011600*----------------------------------------------------------------*        
011700 01          WORK-FELDER.                                                 
011800     05      WD-DD               PIC  9(02).                              
011900     05      WD-MMM              PIC  X(03).                              
012000     05      WD-YYYY             PIC  9(04).                              
012100     05      WD-HH               PIC  9(02).                              
012200     05      WD-MI               PIC  9(02).                              
012300     05      WD-SS               PIC  9(02).                              
012400     05      WD-ZONE-SIGN        PIC  X(01).                              
012500     05      WD-ZONE-HH          PIC  9(02).                              
012600     05      WD-ZONE-MI          PIC  9(02).                              
012700                                                                          
012800     05      WD-MONTH-NUM        PIC  S9(04) COMP.                        
012900     05      WD-YEAR             PIC  S9(04) COMP.                        
013000     05      WD-MM               PIC  S9(04) COMP.                        
013100     05      WD-Q4               PIC  S9(04) COMP.                        
013200     05      WD-R4               PIC  S9(04) COMP.                        
013300     05      WD-Q100             PIC  S9(04) COMP.                        
013400     05      WD-R100             PIC  S9(04) COMP.                        
013500     05      WD-Q400             PIC  S9(04) COMP.                        
013600     05      WD-R400             PIC  S9(04) COMP.                        
013700                                                                          
013800     05      WD-DAY-COUNT        PIC  S9(09) COMP.                        
013900     05      WD-TIME-SECS        PIC  S9(09) COMP.                        
014000     05      WD-ZONE-SECS        PIC  S9(09) COMP.                        
014100     05      WD-TOTAL-SECS       PIC  S9(09) COMP.                        
014200                                                                          
014300*            Monatslaengen (Nicht-Schaltjahr), Index=Monatsnummer         
014400     05      WD-MONTH-LEN-TABLE.                                          
014500         10  FILLER              PIC 9(02) VALUE 31.                      
014600         10  FILLER              PIC 9(02) VALUE 28.                      
014700         10  FILLER              PIC 9(02) VALUE 31.                      
014800         10  FILLER              PIC 9(02) VALUE 30.                      
014900         10  FILLER              PIC 9(02) VALUE 31.                      
015000         10  FILLER              PIC 9(02) VALUE 30.                      
015100         10  FILLER              PIC 9(02) VALUE 31.                      
015200         10  FILLER              PIC 9(02) VALUE 31.                      
015300         10  FILLER              PIC 9(02) VALUE 30.                      
015400         10  FILLER              PIC 9(02) VALUE 31.                      
015500         10  FILLER              PIC 9(02) VALUE 30.                      
015600         10  FILLER              PIC 9(02) VALUE 31.                      
015700     05  WD-MONTH-LEN REDEFINES WD-MONTH-LEN-TABLE                        
015800                                 PIC 9(02) OCCURS 12 TIMES                
015900                                 INDEXED BY WD-ML-IDX.                    
016000                                                                          
016100*            Monatsabkuerzungen Jan..Dec, Index = Monatsnummer            
016200     05      WD-MONTH-NAME-TABLE.                                         
016300         10  FILLER              PIC X(03) VALUE "Jan".                   
016400         10  FILLER              PIC X(03) VALUE "Feb".                   
016500         10  FILLER              PIC X(03) VALUE "Mar".                   
016600         10  FILLER              PIC X(03) VALUE "Apr".                   
016700         10  FILLER              PIC X(03) VALUE "May".                   
016800         10  FILLER              PIC X(03) VALUE "Jun".                   
016900         10  FILLER              PIC X(03) VALUE "Jul".                   
017000         10  FILLER              PIC X(03) VALUE "Aug".                   
017100         10  FILLER              PIC X(03) VALUE "Sep".                   
017200         10  FILLER              PIC X(03) VALUE "Oct".                   
017300         10  FILLER              PIC X(03) VALUE "Nov".                   
017400         10  FILLER              PIC X(03) VALUE "Dec".                   
017500     05  WD-MONTH-NAME REDEFINES WD-MONTH-NAME-TABLE                      
017600                                 PIC X(03) OCCURS 12 TIMES                
017700                                 INDEXED BY WD-MN-IDX.                    
017800                                                                          
017900*----------------------------------------------------------------*        
018000* Parameter fuer Untermodulaufrufe - Praefix P                            
018100*----------------------------------------------------------------*        
018200 01          PARAMETER-FELDER.                                            
018300     05      P-DUMMY             PIC X(02).                               
018400                                                                          
018500 EXTENDED-STORAGE SECTION.                                                
018600                                                                          
018700 LINKAGE SECTION.                                                         
018800                                                                          
018900*-->    Uebergabe aus ALQFMT0M                                            
019000 01     LINK-DATE-REC.                                                    
019100     05  LD-DATE-TEXT            PIC X(26).                               
019200     05  LD-SECONDS              PIC 9(08) COMP-3.                        
019300     05  LD-RC                   PIC S9(04) COMP.                         
019400*           0 = ok                                                        
019500*           1 = Datum nicht 26 Zeichen / Trennzeichen falsch              
019600*           2 = Tag/Monat/Jahr/Uhrzeit/Zone nicht numerisch               
019700*                oder ausserhalb des gueltigen Bereichs                   
019800*           3 = Monatsabkuerzung nicht erkannt                            
019900                                                                          
020000 PROCEDURE DIVISION USING LINK-DATE-REC.                                  
020100******************************************************************        
020200* Steuerungs-Section                                                      
020300******************************************************************        
020400 A100-STEUERUNG SECTION.                                                  
020500 A100-00.                                                                 
020600     IF  SHOW-VERSION                                                     
020700         DISPLAY K-MODUL " Version A.02.00 vom 2019-02-19 "               
020800         EXIT PROGRAM                                                     
020900     END-IF                                                               
021000                                                                          
021100     PERFORM B000-VORLAUF                                                 
021200     IF  PRG-ABBRUCH                                                      
021300         CONTINUE                                                         
021400     ELSE                                                                 
021500         PERFORM B100-VERARBEITUNG                                        
021600     END-IF                                                               
021700     PERFORM B090-ENDE                                                    
021800     EXIT PROGRAM                                                         
021900     .                                                                    
022000 A100-99.                                                                 
022100     EXIT.                                                                
022200                                                                          
022300******************************************************************        
022400* Vorlauf                                                                 
022500******************************************************************        
022600 B000-VORLAUF SECTION.                                                    
022700 B000-00.                                                                 
022800     PERFORM C000-INIT                                                    
022900     PERFORM C100-SPLIT-DATE-TEXT                                         
023000     IF  WD-DATE-IS-INVALID                                               
023100         MOVE 1 TO LD-RC                                                  
023200         SET PRG-ABBRUCH TO TRUE                                          
023300     END-IF                                                               
023400     .                                                                    
023500 B000-99.                                                                 
023600     EXIT.                                                                
023700                                                                          
023800******************************************************************        
023900* Ende                                                                    
024000******************************************************************        
024100 B090-ENDE SECTION.                                                       
024200 B090-00.                                                                 
024300     CONTINUE                                                             
024400     .                                                                    
024500 B090-99.                                                                 
024600     EXIT.                                                                
024700                                                                          
024800******************************************************************        
024900* Verarbeitung                                                            
025000******************************************************************        
025100 B100-VERARBEITUNG SECTION.                                               
025200 B100-00.                                                                 
025300     PERFORM C200-VALIDATE-FIELDS                                         
025400     IF  WD-DATE-IS-INVALID                                               
025500         EXIT SECTION                                                     
025600     END-IF                                                               
025700                                                                          
025800     PERFORM C300-LOOKUP-MONTH                                            
025900     IF  WD-MONTH-NOT-FOUND                                               
026000         MOVE 3 TO LD-RC                                                  
026100         EXIT SECTION                                                     
026200     END-IF                                                               
026300                                                                          
026400     PERFORM C400-COUNT-DAYS                                              
026500     PERFORM C500-COMPUTE-SECONDS                                         
026600     .                                                                    
026700 B100-99.                                                                 
026800     EXIT.                                                                
026900                                                                          
027000******************************************************************        
027100* Initialisierung                                                         
027200******************************************************************        
027300 C000-INIT SECTION.                                                       
027400 C000-00.                                                                 
027500     MOVE ZERO  TO LD-SECONDS                                             
027600     MOVE ZERO  TO LD-RC                                                  
027700     SET WD-DATE-IS-VALID TO TRUE                                         
027800     SET WD-MONTH-NOT-FOUND TO TRUE                                       
027900     .                                                                    
028000 C000-99.                                                                 
028100     EXIT.                                                                
028200                                                                          
028300******************************************************************        
028400* LD-DATE-TEXT an den festen Positionen aufteilen und die                 
028500* Trennzeichen pruefen (dd/MMM/yyyy:HH:mm:ss Z, 26 Zeichen)               
028600******************************************************************        
028700 C100-SPLIT-DATE-TEXT SECTION.                                            
028800 C100-00.                                                                 
028900     MOVE LD-DATE-TEXT(1:2)      TO WD-DD                                 
029000     MOVE LD-DATE-TEXT(4:3)      TO WD-MMM                                
029100     MOVE LD-DATE-TEXT(8:4)      TO WD-YYYY                               
029200     MOVE LD-DATE-TEXT(13:2)     TO WD-HH                                 
029300     MOVE LD-DATE-TEXT(16:2)     TO WD-MI                                 
029400     MOVE LD-DATE-TEXT(19:2)     TO WD-SS                                 
029500     MOVE LD-DATE-TEXT(22:1)     TO WD-ZONE-SIGN                          
029600     MOVE LD-DATE-TEXT(23:2)     TO WD-ZONE-HH                            
029700     MOVE LD-DATE-TEXT(25:2)     TO WD-ZONE-MI                            
029800                                                                          
029900     IF  LD-DATE-TEXT(3:1)  NOT = "/"                                     
030000     OR  LD-DATE-TEXT(7:1)  NOT = "/"                                     
030100     OR  LD-DATE-TEXT(12:1) NOT = ":"                                     
030200     OR  LD-DATE-TEXT(15:1) NOT = ":"                                     
030300     OR  LD-DATE-TEXT(18:1) NOT = ":"                                     
030400     OR  LD-DATE-TEXT(21:1) NOT = SPACE                                   
030500         SET WD-DATE-IS-INVALID TO TRUE                                   
030600     END-IF                                                               
030700                                                                          
030800     IF  WD-ZONE-SIGN NOT = "+" AND WD-ZONE-SIGN NOT = "-"                
030900         SET WD-DATE-IS-INVALID TO TRUE                                   
031000     END-IF                                                               
031100     .                                                                    
031200 C100-99.                                                                 
031300     EXIT.                                                                
031400                                                                          
031500******************************************************************        
031600* Numerische Teilfelder und Wertebereiche pruefen                         
031700******************************************************************        
031800 C200-VALIDATE-FIELDS SECTION.                                            
031900 C200-00.                                                                 
032000     IF  WD-DD    IS NOT NUMERIC                                          
032100     OR  WD-YYYY  IS NOT NUMERIC                                          
032200     OR  WD-HH    IS NOT NUMERIC                                          
032300     OR  WD-MI    IS NOT NUMERIC                                          
032400     OR  WD-SS    IS NOT NUMERIC                                          
032500     OR  WD-ZONE-HH IS NOT NUMERIC                                        
032600     OR  WD-ZONE-MI IS NOT NUMERIC                                        
032700         MOVE 2 TO LD-RC                                                  
032800         SET WD-DATE-IS-INVALID TO TRUE                                   
032900         EXIT SECTION                                                     
033000     END-IF                                                               
033100                                                                          
033200     IF  WD-DD < 1 OR WD-DD > 31                                          
033300     OR  WD-HH > 23                                                       
033400     OR  WD-MI > 59                                                       
033500     OR  WD-SS > 59                                                       
033600         MOVE 2 TO LD-RC                                                  
033700         SET WD-DATE-IS-INVALID TO TRUE                                   
033800     END-IF                                                               
033900     .                                                                    
034000 C200-99.                                                                 
034100     EXIT.                                                                
034200                                                                          
034300******************************************************************        
034400* Monatsabkuerzung (WD-MMM) gegen WD-MONTH-NAME-TABLE suchen              
034500******************************************************************        
034600 C300-LOOKUP-MONTH SECTION.                                               
034700 C300-00.                                                                 
034800     SET WD-MN-IDX TO 1                                                   
034900     SET WD-MONTH-NOT-FOUND TO TRUE                                       
035000     PERFORM C310-CHECK-ONE-MONTH-NAME                                    
035100             VARYING WD-MM FROM 1 BY 1                                    
035200             UNTIL WD-MM > 12 OR WD-MONTH-FOUND                           
035300     .                                                                    
035400 C300-99.                                                                 
035500     EXIT.                                                                
035600                                                                          
035700******************************************************************        
035800* Einen Tabelleneintrag von WD-MONTH-NAME gegen WD-MMM pruefen -          
035900* Schleifenrumpf zu C300-LOOKUP-MONTH                                     
036000******************************************************************        
036100 C310-CHECK-ONE-MONTH-NAME SECTION.                                       
036200 C310-00.                                                                 
036300     SET WD-MN-IDX TO WD-MM                                               
036400     IF  WD-MMM = WD-MONTH-NAME(WD-MN-IDX)                                
036500         MOVE WD-MM TO WD-MONTH-NUM                                       
036600         SET WD-MONTH-FOUND TO TRUE                                       
036700     END-IF                                                               
036800     .                                                                    
036900 C310-99.                                                                 
037000     EXIT.                                                                
037100                                                                          
037200******************************************************************        
037300* Tage seit 01.01.1970 aufaddieren: volle Jahre 1970..Jahr-1,             
037400* volle Monate Januar..Monat-1 des Zieljahres, dann WD-DD - 1             
037500******************************************************************        
037600 C400-COUNT-DAYS SECTION.                                                 
037700 C400-00.                                                                 
037800     MOVE ZERO TO WD-DAY-COUNT                                            
037900     MOVE WD-YYYY TO WD-YEAR                                              
038000                                                                          
038100     PERFORM C410-ADD-ONE-FULL-YEAR                                       
038200             VARYING WD-YEAR FROM K-EPOCH-YEAR BY 1                       
038300             UNTIL WD-YEAR >= WD-YYYY                                     
038400                                                                          
038500     PERFORM C220-DETERMINE-LEAP-YEAR-TARGET                              
038600                                                                          
038700     SET WD-ML-IDX TO 1                                                   
038800     PERFORM C420-ADD-ONE-FULL-MONTH                                      
038900             VARYING WD-MM FROM 1 BY 1                                    
039000             UNTIL WD-MM >= WD-MONTH-NUM                                  
039100                                                                          
039200     ADD WD-DD TO WD-DAY-COUNT                                            
039300     SUBTRACT 1 FROM WD-DAY-COUNT                                         
039400     .                                                                    
039500 C400-99.                                                                 
039600     EXIT.                                                                
039700                                                                          
039800******************************************************************        
039900* Ein volles Kalenderjahr (365 oder 366 Tage) zu WD-DAY-COUNT             
040000* addieren - Schleifenrumpf zu C400-COUNT-DAYS                            
040100******************************************************************        
040200 C410-ADD-ONE-FULL-YEAR SECTION.                                          
040300 C410-00.                                                                 
040400     PERFORM C220-DETERMINE-LEAP-YEAR                                     
040500     IF  WD-IS-LEAP                                                       
040600         ADD 366 TO WD-DAY-COUNT                                          
040700     ELSE                                                                 
040800         ADD 365 TO WD-DAY-COUNT                                          
040900     END-IF                                                               
041000     .                                                                    
041100 C410-99.                                                                 
041200     EXIT.                                                                
041300                                                                          
041400******************************************************************        
041500* Schaltjahrpruefung fuer WD-YEAR (Gregorianische Regel)                  
041600******************************************************************        
041700 C220-DETERMINE-LEAP-YEAR SECTION.                                        
041800 C220-00.                                                                 
041900     DIVIDE WD-YEAR BY 4   GIVING WD-Q4   REMAINDER WD-R4                 
042000     DIVIDE WD-YEAR BY 100 GIVING WD-Q100 REMAINDER WD-R100               
042100     DIVIDE WD-YEAR BY 400 GIVING WD-Q400 REMAINDER WD-R400               
042200                                                                          
042300     IF  WD-R4 = 0 AND (WD-R100 NOT = 0 OR WD-R400 = 0)                   
042400         SET WD-IS-LEAP TO TRUE                                           
042500     ELSE                                                                 
042600         SET WD-IS-NOT-LEAP TO TRUE                                       
042700     END-IF                                                               
042800     .                                                                    
042900 C220-99.                                                                 
043000     EXIT.                                                                
043100                                                                          
043200******************************************************************        
043300* Schaltjahrpruefung fuer das Zieljahr WD-YYYY selbst (steuert ob         
043400* Februar im Zieljahr 28 oder 29 Tage hat - C420)                         
043500******************************************************************        
043600 C220-DETERMINE-LEAP-YEAR-TARGET SECTION.                                 
043700 C220T-00.                                                                
043800     MOVE WD-YYYY TO WD-YEAR                                              
043900     PERFORM C220-DETERMINE-LEAP-YEAR                                     
044000     .                                                                    
044100 C220T-99.                                                                
044200     EXIT.                                                                
044300                                                                          
044400******************************************************************        
044500* Einen vollen Kalendermonat des Zieljahres zu WD-DAY-COUNT               
044600* addieren (Februar im Schaltjahr = 29) - Schleifenrumpf zu               
044700* C400-COUNT-DAYS                                                         
044800******************************************************************        
044900 C420-ADD-ONE-FULL-MONTH SECTION.                                         
045000 C420-00.                                                                 
045100     SET WD-ML-IDX TO WD-MM                                               
045200     IF  WD-MM = 2 AND WD-IS-LEAP                                         
045300         ADD 29 TO WD-DAY-COUNT                                           
045400     ELSE                                                                 
045500         ADD WD-MONTH-LEN(WD-ML-IDX) TO WD-DAY-COUNT                      
045600     END-IF                                                               
045700     .                                                                    
045800 C420-99.                                                                 
045900     EXIT.                                                                
046000                                                                          
046100******************************************************************        
046200* Tageszahl, Uhrzeit und Zonenversatz zu Sekunden seit Epoche             
046300* zusammenrechnen                                                         
046400******************************************************************        
046500 C500-COMPUTE-SECONDS SECTION.                                            
046600 C500-00.                                                                 
046700     COMPUTE WD-TIME-SECS =                                               
046800             (WD-HH * 3600) + (WD-MI * 60) + WD-SS                        
046900                                                                          
047000     COMPUTE WD-ZONE-SECS =                                               
047100             (WD-ZONE-HH * 3600) + (WD-ZONE-MI * 60)                      
047200                                                                          
047300     COMPUTE WD-TOTAL-SECS =                                              
047400             (WD-DAY-COUNT * K-SECS-PER-DAY) + WD-TIME-SECS               
047500                                                                          
047600     IF  WD-ZONE-SIGN = "+"                                               
047700         SUBTRACT WD-ZONE-SECS FROM WD-TOTAL-SECS                         
047800     ELSE                                                                 
047900         ADD      WD-ZONE-SECS TO   WD-TOTAL-SECS                         
048000     END-IF                                                               
048100                                                                          
048200     IF  WD-TOTAL-SECS < ZERO                                             
048300         MOVE ZERO TO WD-TOTAL-SECS                                       
048400     END-IF                                                               
048500                                                                          
048600     MOVE WD-TOTAL-SECS TO LD-SECONDS                                     
048700     .                                                                    
048800 C500-99.                                                                 
048900     EXIT.                                                                
049000                                                                          
049100******************************************************************        
049200* ENDE Source-Programm                                                    
049300******************************************************************        
