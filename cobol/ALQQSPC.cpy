000100*----------------------------------------------------------------*        
000200* ALQQSPC  --  QUERY-SPEC - die eine Abfrage des Laufs                    
000300*----------------------------------------------------------------*        
000400* Letzte Aenderung :: 2019-02-11                                          
000500* Letzte Version   :: A.00.00                                             
000600* Kurzbeschreibung :: Steuersatz fuer ALQQRY0 - Projektion,               
000700*                     Status-Filter, Group-By/Sort-Feld                   
000800*                                                                         
000900* Aenderungen:                                                            
001000*-------|----------|-----|---------------------------------------*        
001100* Vers. | Datum    | von | Kommentar                             *        
001200*-------|----------|-----|---------------------------------------*        
001300*A.00.00|2019-02-11| kl  | Neuerstellung                          ALQNEW-1
001400*----------------------------------------------------------------*        
001500*                                                                         
001600 01  QUERY-SPEC.                                                          
001700     05  QS-SELECT-FIELDS            OCCURS 10 TIMES                      
001800                                      INDEXED BY QS-SF-IDX.               
001900         10  QS-SELECT-FIELD         PIC X(200).                          
002000     05  QS-SELECT-FIELD-COUNT       PIC 9(02) COMP-3.                    
002100     05  QS-FILTER-STATUS-MIN        PIC 9(03).                           
002200     05  QS-FILTER-STATUS-MAX        PIC 9(03).                           
002300     05  QS-GROUP-BY-FIELD           PIC X(30).                           
002400     05  QS-SORT-FIELD               PIC X(30).                           
002500     05  FILLER                      PIC X(20).                           
