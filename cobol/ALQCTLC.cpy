000100*----------------------------------------------------------------*        
000200* ALQCTLC  --  Layout der Steuerkarten fuer ALQQRY0                       
000300*----------------------------------------------------------------*        
000400* Letzte Aenderung :: 2019-02-11                                          
000500* Letzte Version   :: A.00.00                                             
000600* Kurzbeschreibung :: 1 CONTROL-CARD-AREA, drei REDEFINES je              
000700*                     nachdem welche Karte gerade gelesen wird:           
000800*                     Karte 1 = QUERYSPEC-CARD, Karte 2 =                 
000900*                     FORMAT-CARD, Karte 3-n = FILENAME-CARD              
001000*                                                                         
001100* Aenderungen:                                                            
001200*-------|----------|-----|---------------------------------------*        
001300* Vers. | Datum    | von | Kommentar                             *        
001400*-------|----------|-----|---------------------------------------*        
001500*A.00.00|2019-02-11| kl  | Neuerstellung                          ALQNEW-1
001600*----------------------------------------------------------------*        
001700*                                                                         
001800 01  CONTROL-CARD-AREA               PIC X(270).                          
001900*                                                                         
002000*            Karte 1 - Feldliste, Filter, Group-By/Sort-Feld              
002100 01  QUERYSPEC-CARD REDEFINES CONTROL-CARD-AREA.                          
002200     05  QC-GROUP-BY-FIELD           PIC X(30).                           
002300     05  QC-SORT-FIELD               PIC X(30).                           
002400     05  QC-FILTER-STATUS-MIN        PIC 9(03).                           
002500     05  QC-FILTER-STATUS-MAX        PIC 9(03).                           
002600     05  QC-SELECT-FIELD-LIST        OCCURS 10 TIMES                      
002700                                      INDEXED BY QC-SF-IDX.               
002800         10  QC-SELECT-FIELD         PIC X(20).                           
002900*                                                                         
003000*            Karte 2 - LogFormat-Direktivenstring (%h %l %u ...)          
003100 01  FORMAT-CARD REDEFINES CONTROL-CARD-AREA.                             
003200     05  FC-LOG-FORMAT               PIC X(256).                          
003300     05  FILLER                      PIC X(14).                           
003400*                                                                         
003500*            Karte 3-n - je ein Access-Log-Dateiname                      
003600 01  FILENAME-CARD REDEFINES CONTROL-CARD-AREA.                           
003700     05  FN-LOG-FILE-NAME            PIC X(40).                           
003800     05  FILLER                      PIC X(230).                          
