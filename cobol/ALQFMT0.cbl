000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID. ALQFMT0M.                                                    
000400                                                                          
000500 AUTHOR. K LINDNER.                                                       
000600                                                                          
000700 INSTALLATION. WSOFT RECHENZENTRUM.                                       
000800                                                                          
000900 DATE-WRITTEN. 1989-11-07.                                                
001000                                                                          
001100 DATE-COMPILED.                                                           
001200                                                                          
001300 SECURITY. NUR FUER INTERNEN GEBRAUCH - BATCHLAUF NACHTSCHICHT.           
001400                                                                          
001500*****************************************************************         
001600* Letzte Aenderung :: 2019-02-19                                          
001700* Letzte Version   :: A.02.00                                             
001800* Kurzbeschreibung :: bildet aus den von ALQSPL0M gelieferten             
001900*                     Feldern einer Logzeile und der konfigurier-         
002000*                     ten Format-Direktivenliste einen LOG-RECORD         
002100*                                                                         
002200* Aenderungen:                                                            
002300*-------|----------|-----|---------------------------------------*        
002400* Vers. | Datum    | von | Kommentar                             *        
002500*-------|----------|-----|---------------------------------------*        
002600*A.00.00|1989-11-07| hw  | Neuerstellung - feste Feldliste        ALQ00003
002700*                   |     | fuer Logauswertung (CRTCNTJB)                 
002800*A.01.00|1995-11-22| bk  | Zusaetzliche Kopfzeilenfelder          ALQ00038
002900*                   |     | Referer/User-Agent aufgenommen                
003000*A.02.00|2019-02-19| kl  | Neuerstellung nach Vorgabe FGOI        ALQNEW-4
003100*                   |     | 19-004 - Direktivenliste jetzt frei   ALQNEW-4
003200*                   |     | konfigurierbar statt Festformat       ALQNEW-4
003300*----------------------------------------------------------------*        
003400*                                                                         
003500* Programmbeschreibung                                                    
003600* --------------------                                                    
003700*                                                                         
003800* LF-FORMAT-STRING enthaelt die LogFormat-Direktivenzeichenkette          
003900* (z.B. %h %l %u %t "%r" %>s %b "%{Referer}i" "%{User-agent}i"),          
004000* LF-FIELD-TABLE/LF-FIELD-COUNT die bereits von ALQSPL0M aus der          
004100* aktuellen Logzeile gesplitteten Werte. Die Direktivenliste wird         
004200* ueber ALQSPL0M genauso gesplittet wie eine Logzeile und bei             
004300* unveraenderter LF-FORMAT-STRING im Arbeitsspeicher behalten             
004400* (WF-SAVED-FORMAT), damit sie nicht bei jeder Zeile neu zerlegt          
004500* werden muss.                                                            
004600*                                                                         
004700* LF-RC = 0 bedeutet: Zeile erfolgreich in LF-LOG-RECORD uebertr-         
004800* agen. LF-RC = 9 ist ein fataler Konfigurationsfehler in der             
004900* Format-Direktivenzeichenkette selbst (Aufrufer muss den Lauf            
005000* abbrechen); alle anderen LF-RC-Werte sind Parsefehler der               
005100* einzelnen Logzeile (Aufrufer ueberspringt nur diese Zeile).             
005200*                                                                         
005300******************************************************************        
005400                                                                          
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     SWITCH-15 IS ANZEIGE-VERSION                                         
005900         ON STATUS IS SHOW-VERSION                                        
006000     CLASS ALPHNUM IS "0123456789"                                        
006100                      "abcdefghijklmnopqrstuvwxyz"                        
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006300                      " .,;-_!$%&/=*+".                                   
006400                                                                          
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700                                                                          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000                                                                          
007100 WORKING-STORAGE SECTION.                                                 
007200*----------------------------------------------------------------*        
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007400*----------------------------------------------------------------*        
007500 01          COMP-FELDER.                                                 
007600     05      C4-ANZ              PIC S9(04) COMP.                         
007700     05      C4-LEN              PIC S9(04) COMP.                         
007800     05      FILLER              PIC X(01).                               
007900                                                                          
008000*----------------------------------------------------------------*        
008100* Display-Felder: Praefix D                                               
008200*----------------------------------------------------------------*        
008300 01          DISPLAY-FELDER.                                              
008400     05      D-NUM3              PIC  9(03).                              
008500     05      D-NUM9              PIC  9(09).                              
008600         10  D-NUM9-R REDEFINES D-NUM9                                    
008700                                 PIC  X(09).                              
008800     05      FILLER              PIC X(01).                               
008900                                                                          
009000*----------------------------------------------------------------*        
009100* Felder mit konstantem Inhalt: Praefix K                                 
009200*----------------------------------------------------------------*        
009300 01          KONSTANTE-FELDER.                                            
009400     05      K-MODUL             PIC X(08)      VALUE "ALQFMT0M".         
009500     05      K-MAX-DIRECTIVES    PIC 9(02) COMP VALUE 20.                 
009600     05      FILLER              PIC X(01).                               
009700                                                                          
009800*----------------------------------------------------------------*        
009900* Conditional-Felder                                                      
010000*----------------------------------------------------------------*        
010100 01          SCHALTER.                                                    
010200     05      PRG-STATUS          PIC 9          VALUE ZERO.               
010300          88 PRG-OK                          VALUE ZERO.                  
010400          88 PRG-ABBRUCH                     VALUE 2.                     
010500                                                                          
010600     05      WF-TOKNUM-FLAG      PIC 9          VALUE ZERO.               
010700          88 WF-TOKEN-IS-NUMERIC                VALUE 1.                  
010800          88 WF-TOKEN-NOT-NUMERIC                VALUE ZERO.              
010900     05      FILLER              PIC X(01).                               
011000                                                                          
011100*----------------------------------------------------------------*        
011200* weitere Arbeitsfelder - Praefix WF                                      
011300*----------------------------------------------------------------*        
011400 01          WORK-FELDER.                                                 
011500     05      WF-SAVED-FORMAT     PIC X(256)     VALUE SPACES.             
011600     05      WF-DIRECTIVE-COUNT  PIC S9(04) COMP VALUE ZERO.              
011700     05      WF-DIRECTIVE-TABLE  OCCURS 20 INDEXED BY WD-IDX.             
011800         10  WF-DIRECTIVE        PIC X(20).                               
011900     05      WF-TOKEN            PIC X(256).                              
012000         10  WF-TOKEN-TAB REDEFINES WF-TOKEN                              
012100                                 PIC X(01) OCCURS 256 TIMES               
012200                                 INDEXED BY WF-TK-IDX.                    
012300     05      WF-TOK-LEN          PIC S9(04) COMP.                         
012400                                                                          
012500*            universelle Zeichensuche (Leerzeichen/Fragezeichen)          
012600     05      WF-SCAN-TEXT        PIC X(256).                              
012700         10  WF-SCAN-TEXT-TAB REDEFINES WF-SCAN-TEXT                      
012800                                 PIC X(01) OCCURS 256 TIMES               
012900                                 INDEXED BY WF-SC-IDX.                    
013000     05      WF-SCAN-LEN         PIC S9(04) COMP.                         
013100     05      WF-SCAN-CHAR        PIC X(01).                               
013200     05      WF-SCAN-FROM        PIC S9(04) COMP.                         
013300     05      WF-SCAN-PTR         PIC S9(04) COMP.                         
013400     05      WF-SCAN-FOUND       PIC S9(04) COMP.                         
013500                                                                          
013600*            Zerlegung der Request-Line (%r)                              
013700     05      WF-SPACE1-POS       PIC S9(04) COMP.                         
013800     05      WF-SPACE2-POS       PIC S9(04) COMP.                         
013900     05      WF-QMARK-POS        PIC S9(04) COMP.                         
014000     05      WF-URI-LEN          PIC S9(04) COMP.                         
014100     05      WF-PROTO-FROM       PIC S9(04) COMP.                         
014200     05      WF-PROTO-LEN        PIC S9(04) COMP.                         
014300     05      WF-REST-LEN         PIC S9(04) COMP.                         
014400     05      FILLER              PIC X(01).                               
014500                                                                          
014600*----------------------------------------------------------------*        
014700* Parameter fuer Untermodulaufrufe - Praefix P                            
014800*----------------------------------------------------------------*        
014900 01          PARAMETER-FELDER.                                            
015000     05      FILLER                  PIC X(01).                           
015100*-->    Uebergabe an ALQSPL0M, hier fuer die Direktivenliste              
015200*       selbst statt fuer eine Logzeile (gleiches Layout)                 
015300 01          WF-SPLIT-REC.                                                
015400     05      WS-INPUT-LINE           PIC X(1024).                         
015500     05      WS-INPUT-LEN            PIC S9(04) COMP.                     
015600     05      WS-RC                   PIC S9(04) COMP.                     
015700     05      WS-FIELD-COUNT          PIC S9(04) COMP.                     
015800     05      WS-FIELD-TABLE OCCURS 20 TIMES INDEXED BY WS-IDX.            
015900         10  WS-FIELD                PIC X(256).                          
016000     05      FILLER                  PIC X(01).                           
016100                                                                          
016200*-->    Uebergabe an ALQDAT0M                                             
016300 01          WF-DATE-REC.                                                 
016400     05      WDR-DATE-TEXT           PIC X(26).                           
016500     05      WDR-SECONDS             PIC 9(08) COMP-3.                    
016600     05      WDR-RC                  PIC S9(04) COMP.                     
016700     05      FILLER                  PIC X(01).                           
016800                                                                          
016900 EXTENDED-STORAGE SECTION.                                                
017000                                                                          
017100 LINKAGE SECTION.                                                         
017200                                                                          
017300*-->    Uebergabe aus ALQQRY0M                                            
017400 01     LINK-FORMAT-REC.                                                  
017500     05  LF-FORMAT-STRING         PIC X(256).                             
017600     05  LF-FIELD-COUNT           PIC S9(04) COMP.                        
017700     05  LF-FIELD-TABLE OCCURS 20 TIMES INDEXED BY LFP-IDX.               
017800         10  LFT-FIELD            PIC X(256).                             
017900     05  LF-RC                    PIC S9(04) COMP.                        
018000     05  LF-LOG-RECORD.                                                   
018100         10  LFR-REMOTE-HOST         PIC X(39).                           
018200         10  LFR-REMOTE-LOGNAME      PIC X(20).                           
018300         10  LFR-REMOTE-USER         PIC X(20).                           
018400         10  LFR-REQUEST-TIME        PIC 9(08) COMP-3.                    
018500         10  LFR-REQUEST-LINE        PIC X(256).                          
018600         10  LFR-REQUEST-METHOD      PIC X(08).                           
018700         10  LFR-REQUEST-URI         PIC X(200).                          
018800         10  LFR-REQUEST-PATH        PIC X(200).                          
018900         10  LFR-PROTOCOL-VERSION    PIC X(10).                           
019000         10  LFR-STATUS              PIC 9(03) COMP-3.                    
019100         10  LFR-RESPONSE-SIZE       PIC 9(09) COMP-3.                    
019200         10  LFR-REFERER             PIC X(256).                          
019300         10  LFR-USER-AGENT          PIC X(256).                          
019400         10  FILLER                  PIC X(01).                           
019500     05  FILLER                   PIC X(01).                              
019600                                                                          
019700 PROCEDURE DIVISION USING LINK-FORMAT-REC.                                
019800******************************************************************        
019900* Steuerungs-Section                                                      
020000******************************************************************        
020100 A100-STEUERUNG SECTION.                                                  
020200 A100-00.                                                                 
020300     IF  SHOW-VERSION                                                     
020400         DISPLAY K-MODUL " Version A.02.00 vom 2019-02-19 "               
020500         EXIT PROGRAM                                                     
020600     END-IF                                                               
020700                                                                          
020800     PERFORM B000-VORLAUF                                                 
020900     IF  PRG-ABBRUCH                                                      
021000         CONTINUE                                                         
021100     ELSE                                                                 
021200         PERFORM B100-VERARBEITUNG                                        
021300     END-IF                                                               
021400     PERFORM B090-ENDE                                                    
021500     EXIT PROGRAM                                                         
021600     .                                                                    
021700 A100-99.                                                                 
021800     EXIT.                                                                
021900                                                                          
022000******************************************************************        
022100* Vorlauf - Direktivenliste parsen (nur wenn LF-FORMAT-STRING             
022200* sich seit dem letzten Aufruf geaendert hat)                             
022300******************************************************************        
022400 B000-VORLAUF SECTION.                                                    
022500 B000-00.                                                                 
022600     PERFORM C000-INIT                                                    
022700     IF  LF-FORMAT-STRING NOT = WF-SAVED-FORMAT                           
022800         PERFORM C100-PARSE-FORMAT-STRING                                 
022900     END-IF                                                               
023000     IF  LF-RC NOT = ZERO                                                 
023100         SET PRG-ABBRUCH TO TRUE                                          
023200     END-IF                                                               
023300     .                                                                    
023400 B000-99.                                                                 
023500     EXIT.                                                                
023600                                                                          
023700******************************************************************        
023800* Ende                                                                    
023900******************************************************************        
024000 B090-ENDE SECTION.                                                       
024100 B090-00.                                                                 
024200     CONTINUE                                                             
024300     .                                                                    
024400 B090-99.                                                                 
024500     EXIT.                                                                
024600                                                                          
024700******************************************************************        
024800* Verarbeitung - Direktiven positionsweise auf die Feldwerte der          
024900* aktuellen Logzeile anwenden                                             
025000******************************************************************        
025100 B100-VERARBEITUNG SECTION.                                               
025200 B100-00.                                                                 
025300     PERFORM C200-BUILD-RECORD                                            
025400                                                                          
025500     IF  LF-FIELD-COUNT > WF-DIRECTIVE-COUNT                              
025600         MOVE 1 TO LF-RC                                                  
025700     END-IF                                                               
025800     .                                                                    
025900 B100-99.                                                                 
026000     EXIT.                                                                
026100                                                                          
026200******************************************************************        
026300* Initialisierung - LF-LOG-RECORD leeren (fehlende Felder bleiben         
026400* blank/zero, wie von den Geschaeftsregeln gefordert)                     
026500******************************************************************        
026600 C000-INIT SECTION.                                                       
026700 C000-00.                                                                 
026800     INITIALIZE LF-LOG-RECORD                                             
026900     .                                                                    
027000 C000-99.                                                                 
027100     EXIT.                                                                
027200                                                                          
027300******************************************************************        
027400* LF-FORMAT-STRING ueber ALQSPL0M in Direktiven zerlegen (gleicher        
027500* Splitter wie fuer Logzeilen - Anfuehrungszeichen um %r/%{..}i           
027600* werden dabei wie bei einer Logzeile entfernt)                           
027700******************************************************************        
027800 C100-PARSE-FORMAT-STRING SECTION.                                        
027900 C100-00.                                                                 
028000     MOVE ZERO TO C4-LEN                                                  
028100     PERFORM C105-COMPUTE-FORMAT-LENGTH                                   
028200                                                                          
028300     MOVE SPACES         TO WS-INPUT-LINE                                 
028400     MOVE LF-FORMAT-STRING(1:C4-LEN) TO WS-INPUT-LINE(1:C4-LEN)           
028500     MOVE C4-LEN          TO WS-INPUT-LEN                                 
028600     MOVE ZERO             TO WS-RC                                       
028700                                                                          
028800     CALL "ALQSPL0M" USING WF-SPLIT-REC                                   
028900                                                                          
029000     IF  WS-RC NOT = ZERO                                                 
029100         MOVE 9 TO LF-RC                                                  
029200         EXIT SECTION                                                     
029300     END-IF                                                               
029400                                                                          
029500     MOVE WS-FIELD-COUNT TO WF-DIRECTIVE-COUNT                            
029600     MOVE ZERO           TO LF-RC                                         
029700     PERFORM C107-VALIDATE-ONE-DIRECTIVE                                  
029800             VARYING WD-IDX FROM 1 BY 1                                   
029900             UNTIL WD-IDX > WF-DIRECTIVE-COUNT                            
030000                OR LF-RC NOT = ZERO                                       
030100                                                                          
030200     MOVE LF-FORMAT-STRING TO WF-SAVED-FORMAT                             
030300     .                                                                    
030400 C100-99.                                                                 
030500     EXIT.                                                                
030600                                                                          
030700******************************************************************        
030800* LF-FORMAT-STRING enthaelt Fuellzeichen rechtsbuendig - die              
030900* tatsaechliche Laenge (ohne Folgeleerzeichen) rueckwaerts suchen         
031000******************************************************************        
031100 C105-COMPUTE-FORMAT-LENGTH SECTION.                                      
031200 C105-00.                                                                 
031300     MOVE 256 TO C4-LEN                                                   
031400     PERFORM C106-TRIM-ONE-CHAR                                           
031500             UNTIL C4-LEN = ZERO                                          
031600                OR LF-FORMAT-STRING(C4-LEN:1) NOT = SPACE                 
031700     .                                                                    
031800 C105-99.                                                                 
031900     EXIT.                                                                
032000                                                                          
032100******************************************************************        
032200* Ein nachgestelltes Leerzeichen entfernen - Schleifenrumpf zu            
032300* C105-COMPUTE-FORMAT-LENGTH                                              
032400******************************************************************        
032500 C106-TRIM-ONE-CHAR SECTION.                                              
032600 C106-00.                                                                 
032700     SUBTRACT 1 FROM C4-LEN                                               
032800     .                                                                    
032900 C106-99.                                                                 
033000     EXIT.                                                                
033100                                                                          
033200******************************************************************        
033300* Eine Direktive aus WS-FIELD-TABLE uebernehmen und auf fuehrendes        
033400* "%" pruefen - Schleifenrumpf zu C100-PARSE-FORMAT-STRING                
033500******************************************************************        
033600 C107-VALIDATE-ONE-DIRECTIVE SECTION.                                     
033700 C107-00.                                                                 
033800     SET WS-IDX TO WD-IDX                                                 
033900     MOVE WS-FIELD(WS-IDX) TO WF-DIRECTIVE(WD-IDX)                        
034000     IF  WF-DIRECTIVE(WD-IDX)(1:1) NOT = "%"                              
034100         MOVE 9 TO LF-RC                                                  
034200     END-IF                                                               
034300     .                                                                    
034400 C107-99.                                                                 
034500     EXIT.                                                                
034600                                                                          
034700******************************************************************        
034800* Direktiven und Feldwerte positionsweise abarbeiten                      
034900******************************************************************        
035000 C200-BUILD-RECORD SECTION.                                               
035100 C200-00.                                                                 
035200     PERFORM C210-APPLY-ONE-DIRECTIVE                                     
035300             VARYING WD-IDX FROM 1 BY 1                                   
035400             UNTIL WD-IDX > WF-DIRECTIVE-COUNT                            
035500                OR WD-IDX > LF-FIELD-COUNT                                
035600     .                                                                    
035700 C200-99.                                                                 
035800     EXIT.                                                                
035900                                                                          
036000******************************************************************        
036100* Eine Direktive auf den zugehoerigen Feldwert anwenden -                 
036200* Schleifenrumpf zu C200-BUILD-RECORD                                     
036300******************************************************************        
036400 C210-APPLY-ONE-DIRECTIVE SECTION.                                        
036500 C210-00.                                                                 
036600     SET LFP-IDX TO WD-IDX                                                
036700     MOVE LF-FIELD-TABLE(LFP-IDX) TO WF-TOKEN                             
036800                                                                          
036900     EVALUATE WF-DIRECTIVE(WD-IDX)                                        
037000        WHEN "%h"                                                         
037100             MOVE WF-TOKEN TO LFR-REMOTE-HOST                             
037200        WHEN "%l"                                                         
037300             MOVE WF-TOKEN TO LFR-REMOTE-LOGNAME                          
037400        WHEN "%u"                                                         
037500             MOVE WF-TOKEN TO LFR-REMOTE-USER                             
037600        WHEN "%t"                                                         
037700             PERFORM C220-APPLY-TIMESTAMP                                 
037800        WHEN "%r"                                                         
037900             MOVE WF-TOKEN TO LFR-REQUEST-LINE                            
038000             PERFORM C230-SPLIT-REQUEST-LINE                              
038100        WHEN "%s"                                                         
038200        WHEN "%>s"                                                        
038300             PERFORM C240-EDIT-STATUS                                     
038400        WHEN "%b"                                                         
038500             PERFORM C250-EDIT-SIZE                                       
038600        WHEN "%{Referer}i"                                                
038700             MOVE WF-TOKEN TO LFR-REFERER                                 
038800        WHEN "%{User-Agent}i"                                             
038900        WHEN "%{User-agent}i"                                             
039000             MOVE WF-TOKEN TO LFR-USER-AGENT                              
039100        WHEN OTHER                                                        
039200             CONTINUE                                                     
039300     END-EVALUATE                                                         
039400     .                                                                    
039500 C210-99.                                                                 
039600     EXIT.                                                                
039700                                                                          
039800******************************************************************        
039900* %t - CLF-Zeitstempel ueber ALQDAT0M in Sekunden seit Epoche             
040000* umrechnen lassen                                                        
040100******************************************************************        
040200 C220-APPLY-TIMESTAMP SECTION.                                            
040300 C220-00.                                                                 
040400     MOVE SPACES TO WDR-DATE-TEXT                                         
040500     MOVE WF-TOKEN(1:26) TO WDR-DATE-TEXT                                 
040600     MOVE ZERO           TO WDR-RC                                        
040700                                                                          
040800     CALL "ALQDAT0M" USING WF-DATE-REC                                    
040900                                                                          
041000     IF  WDR-RC NOT = ZERO                                                
041100         MOVE 2 TO LF-RC                                                  
041200     ELSE                                                                 
041300         MOVE WDR-SECONDS TO LFR-REQUEST-TIME                             
041400     END-IF                                                               
041500     .                                                                    
041600 C220-99.                                                                 
041700     EXIT.                                                                
041800                                                                          
041900******************************************************************        
042000* %r - Request-Line in METHOD/URI/PROTOCOL-VERSION zerlegen,              
042100* REQUEST-PATH aus URI ohne "?..." ableiten                               
042200******************************************************************        
042300 C230-SPLIT-REQUEST-LINE SECTION.                                         
042400 C230-00.                                                                 
042500     MOVE SPACES TO LFR-REQUEST-METHOD                                    
042600                    LFR-REQUEST-URI                                       
042700                    LFR-REQUEST-PATH                                      
042800                    LFR-PROTOCOL-VERSION                                  
042900                                                                          
043000     MOVE LFR-REQUEST-LINE TO WF-SCAN-TEXT                                
043100     MOVE 256              TO WF-SCAN-LEN                                 
043200     MOVE SPACE             TO WF-SCAN-CHAR                               
043300     MOVE 1                 TO WF-SCAN-FROM                               
043400     PERFORM C235-SCAN-FOR-CHAR                                           
043500     MOVE WF-SCAN-FOUND      TO WF-SPACE1-POS                             
043600                                                                          
043700     IF  WF-SPACE1-POS = ZERO                                             
043800         MOVE LFR-REQUEST-LINE TO LFR-REQUEST-METHOD                      
043900     ELSE                                                                 
044000         IF  WF-SPACE1-POS > 1                                            
044100             MOVE LFR-REQUEST-LINE(1:WF-SPACE1-POS - 1)                   
044200                                   TO LFR-REQUEST-METHOD                  
044300         END-IF                                                           
044400         COMPUTE WF-SCAN-FROM = WF-SPACE1-POS + 1                         
044500         PERFORM C235-SCAN-FOR-CHAR                                       
044600         MOVE WF-SCAN-FOUND TO WF-SPACE2-POS                              
044700                                                                          
044800         IF  WF-SPACE2-POS = ZERO                                         
044900             COMPUTE WF-REST-LEN = 256 - WF-SPACE1-POS                    
045000             IF  WF-REST-LEN > 0                                          
045100                 MOVE LFR-REQUEST-LINE(WF-SPACE1-POS + 1:                 
045200                                       WF-REST-LEN)                       
045300                                   TO LFR-REQUEST-URI                     
045400             END-IF                                                       
045500         ELSE                                                             
045600             COMPUTE WF-URI-LEN = WF-SPACE2-POS - WF-SPACE1-POS           
045700                                 - 1                                      
045800             IF  WF-URI-LEN > 0                                           
045900                 MOVE LFR-REQUEST-LINE(WF-SPACE1-POS + 1:                 
046000                                       WF-URI-LEN)                        
046100                                   TO LFR-REQUEST-URI                     
046200             END-IF                                                       
046300             COMPUTE WF-PROTO-FROM = WF-SPACE2-POS + 1                    
046400             COMPUTE WF-PROTO-LEN  = 256 - WF-SPACE2-POS                  
046500             IF  WF-PROTO-LEN > 0                                         
046600                 MOVE LFR-REQUEST-LINE(WF-PROTO-FROM:                     
046700                                       WF-PROTO-LEN)                      
046800                                   TO LFR-PROTOCOL-VERSION                
046900             END-IF                                                       
047000         END-IF                                                           
047100     END-IF                                                               
047200                                                                          
047300     MOVE LFR-REQUEST-URI TO WF-SCAN-TEXT                                 
047400     MOVE 200              TO WF-SCAN-LEN                                 
047500     MOVE "?"               TO WF-SCAN-CHAR                               
047600     MOVE 1                 TO WF-SCAN-FROM                               
047700     PERFORM C235-SCAN-FOR-CHAR                                           
047800     MOVE WF-SCAN-FOUND      TO WF-QMARK-POS                              
047900                                                                          
048000     IF  WF-QMARK-POS = ZERO                                              
048100         MOVE LFR-REQUEST-URI TO LFR-REQUEST-PATH                         
048200     ELSE                                                                 
048300         IF  WF-QMARK-POS > 1                                             
048400             MOVE LFR-REQUEST-URI(1:WF-QMARK-POS - 1)                     
048500                               TO LFR-REQUEST-PATH                        
048600         END-IF                                                           
048700     END-IF                                                               
048800     .                                                                    
048900 C230-99.                                                                 
049000     EXIT.                                                                
049100                                                                          
049200******************************************************************        
049300* allgemeine Zeichensuche: ab WF-SCAN-FROM das erste Vorkommen von        
049400* WF-SCAN-CHAR in WF-SCAN-TEXT (bis WF-SCAN-LEN) suchen - liefert         
049500* die Position in WF-SCAN-FOUND oder ZERO wenn nicht gefunden             
049600******************************************************************        
049700 C235-SCAN-FOR-CHAR SECTION.                                              
049800 C235-00.                                                                 
049900     MOVE ZERO TO WF-SCAN-FOUND                                           
050000     PERFORM C236-CHECK-ONE-CHAR                                          
050100             VARYING WF-SCAN-PTR FROM WF-SCAN-FROM BY 1                   
050200             UNTIL WF-SCAN-PTR > WF-SCAN-LEN                              
050300                OR WF-SCAN-FOUND NOT = ZERO                               
050400     .                                                                    
050500 C235-99.                                                                 
050600     EXIT.                                                                
050700                                                                          
050800******************************************************************        
050900* Ein Zeichen von WF-SCAN-TEXT gegen WF-SCAN-CHAR pruefen -               
051000* Schleifenrumpf zu C235-SCAN-FOR-CHAR                                    
051100******************************************************************        
051200 C236-CHECK-ONE-CHAR SECTION.                                             
051300 C236-00.                                                                 
051400     IF  WF-SCAN-TEXT(WF-SCAN-PTR:1) = WF-SCAN-CHAR                       
051500         MOVE WF-SCAN-PTR TO WF-SCAN-FOUND                                
051600     END-IF                                                               
051700     .                                                                    
051800 C236-99.                                                                 
051900     EXIT.                                                                
052000                                                                          
052100******************************************************************        
052200* %s/%>s - Statuscode muss eine vorzeichenlose Ganzzahl sein              
052300******************************************************************        
052400 C240-EDIT-STATUS SECTION.                                                
052500 C240-00.                                                                 
052600     PERFORM C245-COMPUTE-TOKEN-LENGTH                                    
052700                                                                          
052800     IF  WF-TOK-LEN = ZERO OR WF-TOK-LEN > 3                              
052900         MOVE 3 TO LF-RC                                                  
053000         EXIT SECTION                                                     
053100     END-IF                                                               
053200                                                                          
053300     IF  WF-TOKEN(1:WF-TOK-LEN) IS NOT NUMERIC                            
053400         MOVE 3 TO LF-RC                                                  
053500         EXIT SECTION                                                     
053600     END-IF                                                               
053700                                                                          
053800     MOVE WF-TOKEN(1:WF-TOK-LEN) TO D-NUM3                                
053900     MOVE D-NUM3                 TO LFR-STATUS                            
054000     .                                                                    
054100 C240-99.                                                                 
054200     EXIT.                                                                
054300                                                                          
054400******************************************************************        
054500* %b - Groesse ist entweder der Literal "-" (=0) oder eine                
054600* vorzeichenlose Ganzzahl                                                 
054700******************************************************************        
054800 C250-EDIT-SIZE SECTION.                                                  
054900 C250-00.                                                                 
055000     PERFORM C245-COMPUTE-TOKEN-LENGTH                                    
055100                                                                          
055200     IF  WF-TOK-LEN = 1 AND WF-TOKEN(1:1) = "-"                           
055300         MOVE ZERO TO LFR-RESPONSE-SIZE                                   
055400         EXIT SECTION                                                     
055500     END-IF                                                               
055600                                                                          
055700     IF  WF-TOK-LEN = ZERO OR WF-TOK-LEN > 9                              
055800         MOVE 4 TO LF-RC                                                  
055900         EXIT SECTION                                                     
056000     END-IF                                                               
056100                                                                          
056200     IF  WF-TOKEN(1:WF-TOK-LEN) IS NOT NUMERIC                            
056300         MOVE 4 TO LF-RC                                                  
056400         EXIT SECTION                                                     
056500     END-IF                                                               
056600                                                                          
056700     MOVE WF-TOKEN(1:WF-TOK-LEN) TO D-NUM9                                
056800     MOVE D-NUM9                 TO LFR-RESPONSE-SIZE                     
056900     .                                                                    
057000 C250-99.                                                                 
057100     EXIT.                                                                
057200                                                                          
057300******************************************************************        
057400* Laenge von WF-TOKEN ohne nachgestellte Fuellzeichen ermitteln           
057500* (WF-TOKEN ist ein von ALQSPL0M geliefertes Feld, rechtsseitig           
057600* mit Leerzeichen aufgefuellt) - gemeinsam fuer C240/C250                 
057700******************************************************************        
057800 C245-COMPUTE-TOKEN-LENGTH SECTION.                                       
057900 C245-00.                                                                 
058000     MOVE WF-TOKEN TO WF-SCAN-TEXT                                        
058100     MOVE 256       TO WF-SCAN-LEN                                        
058200     MOVE SPACE      TO WF-SCAN-CHAR                                      
058300     MOVE 1          TO WF-SCAN-FROM                                      
058400     PERFORM C235-SCAN-FOR-CHAR                                           
058500                                                                          
058600     IF  WF-SCAN-FOUND = ZERO                                             
058700         MOVE 256 TO WF-TOK-LEN                                           
058800     ELSE                                                                 
058900         COMPUTE WF-TOK-LEN = WF-SCAN-FOUND - 1                           
059000     END-IF                                                               
059100     .                                                                    
059200 C245-99.                                                                 
059300     EXIT.                                                                
059400                                                                          
059500******************************************************************        
059600* ENDE Source-Programm                                                    
059700******************************************************************        
