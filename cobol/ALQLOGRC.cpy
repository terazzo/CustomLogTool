000100*----------------------------------------------------------------*        
000200* ALQLOGRC  --  LOG-RECORD - ein geparster Access-Log-Satz                
000300*----------------------------------------------------------------*        
000400* Letzte Aenderung :: 2019-02-11                                          
000500* Letzte Version   :: A.00.00                                             
000600* Kurzbeschreibung :: Record-Layout fuer einen geparsten                  
000700*                     Apache-Logeintrag (ALQQRY0/ALQSPL0/ALQFMT0)         
000800*                                                                         
000900* Aenderungen:                                                            
001000*-------|----------|-----|---------------------------------------*        
001100* Vers. | Datum    | von | Kommentar                             *        
001200*-------|----------|-----|---------------------------------------*        
001300*A.00.00|2019-02-11| kl  | Neuerstellung                          ALQNEW-1
001400*----------------------------------------------------------------*        
001500*                                                                         
001600* Ein LOG-RECORD entsteht aus genau einer Zeile eines Access-Logs.        
001700* LR-REQUEST-METHOD/-URI/-PATH/-PROTOCOL-VERSION werden von               
001800* ALQFMT0 aus LR-REQUEST-LINE herausgeloest (C220-SPLIT-REQUEST-          
001900* LINE) - sie sind keine REDEFINES von LR-REQUEST-LINE, weil              
002000* beide Formen (roh und zerlegt) gleichzeitig gebraucht werden.           
002100*                                                                         
002200 01  LOG-RECORD.                                                          
002300     05  LR-REMOTE-HOST          PIC X(39).                               
002400     05  LR-REMOTE-LOGNAME       PIC X(20).                               
002500     05  LR-REMOTE-USER          PIC X(20).                               
002600*            Sekunden seit 01.01.1970 00:00:00 UTC, von ALQDAT0           
002700*            aus dem CLF-Zeitstempel (%t) errechnet                       
002800     05  LR-REQUEST-TIME         PIC 9(08) COMP-3.                        
002900     05  LR-REQUEST-LINE         PIC X(256).                              
003000     05  LR-REQUEST-METHOD       PIC X(08).                               
003100     05  LR-REQUEST-URI          PIC X(200).                              
003200     05  LR-REQUEST-PATH         PIC X(200).                              
003300     05  LR-PROTOCOL-VERSION     PIC X(10).                               
003400     05  LR-STATUS               PIC 9(03) COMP-3.                        
003500     05  LR-RESPONSE-SIZE        PIC 9(09) COMP-3.                        
003600     05  LR-REFERER              PIC X(256).                              
003700     05  LR-USER-AGENT           PIC X(256).                              
003800     05  FILLER                  PIC X(20).                               
