000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID. ALQSPL0M.                                                    
000400                                                                          
000500 AUTHOR. K LINDNER.                                                       
000600                                                                          
000700 INSTALLATION. WSOFT RECHENZENTRUM.                                       
000800                                                                          
000900 DATE-WRITTEN. 1989-11-08.                                                
001000                                                                          
001100 DATE-COMPILED.                                                           
001200                                                                          
001300 SECURITY. NUR FUER INTERNEN GEBRAUCH - BATCHLAUF NACHTSCHICHT.           
001400                                                                          
001500*****************************************************************         
001600* Letzte Aenderung :: 2019-02-19                                          
001700* Letzte Version   :: A.02.00                                             
001800* Kurzbeschreibung :: zerlegt eine Protokollzeile (oder die               
001900*                     Format-Direktivenliste) in einzelne durch           
002000*                     Leerzeichen getrennte Felder, mit Sonder-           
002100*                     behandlung fuer "..." und [...] -Felder             
002200*                     sowie Escapezeichen "\"                             
002300*                                                                         
002400* Aenderungen:                                                            
002500*-------|----------|-----|---------------------------------------*        
002600* Vers. | Datum    | von | Kommentar                             *        
002700*-------|----------|-----|---------------------------------------*        
002800*A.00.00|1989-11-08| hw  | Neuerstellung - einfache Blank-        ALQ00004
002900*                   |     | Trennung ohne Anfuehrungszeichen              
003000*A.01.00|1996-04-03| bk  | Eckige Klammern [...] fuer das         ALQ00039
003100*                   |     | Datumsfeld zusaetzlich unterstuetzt           
003200*A.02.00|2019-02-19| kl  | Neuerstellung nach Vorgabe FGOI        ALQNEW-5
003300*                   |     | 19-004 - allgemeiner Tokenizer mit    ALQNEW-5
003400*                   |     | Anfuehrungszeichen/Klammern/Escape    ALQNEW-5
003500*----------------------------------------------------------------*        
003600*                                                                         
003700* Programmbeschreibung                                                    
003800* --------------------                                                    
003900*                                                                         
004000* LS-INPUT-LINE(1:LS-INPUT-LEN) wird zeichenweise von links nach          
004100* rechts abgetastet. Ein Feld beginnt entweder mit einem nor-             
004200* malen Zeichen (laeuft bis zum naechsten nicht escapten Leer-            
004300* zeichen), mit " (laeuft bis zum naechsten nicht escapten ")             
004400* oder mit [ (laeuft bis zum naechsten nicht escapten ]). Die             
004500* Anfuehrungs- bzw. Klammerzeichen selbst werden nicht in das             
004600* Feld uebernommen. Ein \ entfernt sich selbst und nimmt das              
004700* Folgezeichen woertlich, auch wenn es sonst ein Trennzeichen             
004800* waere. Mehrere Leerzeichen zwischen zwei Feldern erzeugen               
004900* kein Leerfeld. Bleibt ein "..." oder [...] -Feld am Zeilenende          
005000* unabgeschlossen, ist das ein Parsefehler fuer die ganze Zeile           
005100* (LS-RC = 1). Mehr als K-MAX-FIELDS Felder in einer Zeile sind           
005200* ebenfalls ein Parsefehler (LS-RC = 2).                                  
005300*                                                                         
005400******************************************************************        
005500                                                                          
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     SWITCH-15 IS ANZEIGE-VERSION                                         
006000         ON STATUS IS SHOW-VERSION                                        
006100     CLASS ALPHNUM IS "0123456789"                                        
006200                      "abcdefghijklmnopqrstuvwxyz"                        
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006400                      " .,;-_!$%&/=*+".                                   
006500                                                                          
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100                                                                          
007200 WORKING-STORAGE SECTION.                                                 
007300*----------------------------------------------------------------*        
007400* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007500*----------------------------------------------------------------*        
007600 01          COMP-FELDER.                                                 
007700     05      C4-POS              PIC S9(04) COMP.                         
007800     05      C4-LEN              PIC S9(04) COMP.                         
007900     05      FILLER              PIC X(01).                               
008000                                                                          
008100*----------------------------------------------------------------*        
008200* Display-Felder: Praefix D                                               
008300*----------------------------------------------------------------*        
008400 01          DISPLAY-FELDER.                                              
008500     05      D-NUM2              PIC  9(02).                              
008600         10  D-NUM2-R REDEFINES D-NUM2                                    
008700                                 PIC  X(02).                              
008800     05      FILLER              PIC X(01).                               
008900                                                                          
009000*----------------------------------------------------------------*        
009100* Felder mit konstantem Inhalt: Praefix K                                 
009200*----------------------------------------------------------------*        
009300 01          KONSTANTE-FELDER.                                            
009400     05      K-MODUL             PIC X(08)      VALUE "ALQSPL0M".         
009500     05      K-MAX-FIELDS        PIC 9(02) COMP VALUE 20.                 
009600     05      K-MAX-FIELD-LEN     PIC 9(03) COMP VALUE 256.                
009700     05      K-ESCAPE            PIC X(01)      VALUE "\".                
009800     05      K-QUOTE             PIC X(01)      VALUE QUOTE.              
009900     05      K-LBRACK            PIC X(01)      VALUE "[".                
010000     05      K-RBRACK             PIC X(01)      VALUE "]".               
010100     05      FILLER              PIC X(01).                               
010200                                                                          
010300*----------------------------------------------------------------*        
010400* Conditional-Felder                                                      
010500*----------------------------------------------------------------*        
010600 01          SCHALTER.                                                    
010700     05      PRG-STATUS          PIC 9          VALUE ZERO.               
010800          88 PRG-OK                          VALUE ZERO.                  
010900          88 PRG-ABBRUCH                     VALUE 2.                     
011000                                                                          
011100     05      WF-MODE             PIC 9          VALUE ZERO.               
011200          88 WF-BETWEEN-FIELDS               VALUE 0.                     
011300          88 WF-IN-PLAIN-FIELD               VALUE 1.                     
011400          88 WF-IN-QUOTED-FIELD              VALUE 2.                     
011500          88 WF-IN-BRACKETED-FIELD           VALUE 3.                     
011600     05      FILLER              PIC X(01).                               
011700                                                                          
011800*----------------------------------------------------------------*        
011900* weitere Arbeitsfelder - Praefix WF                                      
012000*----------------------------------------------------------------*        
012100 01          WORK-FELDER.                                                 
012200     05      WF-CUR-FIELD        PIC X(256)     VALUE SPACES.             
012300         10  WF-CUR-CHAR-TAB REDEFINES WF-CUR-FIELD                       
012400                                 PIC X(01) OCCURS 256 TIMES               
012500                                 INDEXED BY WF-CH-IDX.                    
012600     05      WF-CUR-LEN          PIC S9(04) COMP VALUE ZERO.              
012700     05      WF-CHAR             PIC X(01).                               
012800     05      WF-STORE-CHAR       PIC X(01).                               
012900     05      FILLER              PIC X(01).                               
013000                                                                          
013100*----------------------------------------------------------------*        
013200* Parameter fuer Untermodulaufrufe - Praefix P                            
013300*----------------------------------------------------------------*        
013400 01          PARAMETER-FELDER.                                            
013500     05      P-DUMMY             PIC X(01)      VALUE SPACE.              
013600     05      FILLER              PIC X(01).                               
013700                                                                          
013800 EXTENDED-STORAGE SECTION.                                                
013900                                                                          
014000 LINKAGE SECTION.                                                         
014100                                                                          
014200*-->    Uebergabe aus ALQQRY0M / ALQFMT0M                                 
014300 01     LINK-SPLIT-REC.                                                   
014400     05  LS-INPUT-LINE            PIC X(1024).                            
014500         10  LS-INPUT-LINE-TAB REDEFINES LS-INPUT-LINE                    
014600                                 PIC X(01) OCCURS 1024 TIMES              
014700                                 INDEXED BY LS-CH-IDX.                    
014800     05  LS-INPUT-LEN             PIC S9(04) COMP.                        
014900     05  LS-RC                    PIC S9(04) COMP.                        
015000     05  LS-FIELD-COUNT           PIC S9(04) COMP.                        
015100     05  LS-FIELD-TABLE OCCURS 20 TIMES INDEXED BY LS-IDX.                
015200         10  LS-FIELD             PIC X(256).                             
015300     05  FILLER                   PIC X(01).                              
015400                                                                          
015500 PROCEDURE DIVISION USING LINK-SPLIT-REC.                                 
015600******************************************************************        
015700* Steuerungs-Section                                                      
015800******************************************************************        
015900 A100-STEUERUNG SECTION.                                                  
016000 A100-00.                                                                 
016100     IF  SHOW-VERSION                                                     
016200         DISPLAY K-MODUL " Version A.02.00 vom 2019-02-19 "               
016300         EXIT PROGRAM                                                     
016400     END-IF                                                               
016500                                                                          
016600     PERFORM B000-VORLAUF                                                 
016700     PERFORM B100-VERARBEITUNG                                            
016800     PERFORM B090-ENDE                                                    
016900     EXIT PROGRAM                                                         
017000     .                                                                    
017100 A100-99.                                                                 
017200     EXIT.                                                                
017300                                                                          
017400******************************************************************        
017500* Vorlauf                                                                 
017600******************************************************************        
017700 B000-VORLAUF SECTION.                                                    
017800 B000-00.                                                                 
017900     PERFORM C000-INIT                                                    
018000     .                                                                    
018100 B000-99.                                                                 
018200     EXIT.                                                                
018300                                                                          
018400******************************************************************        
018500* Ende                                                                    
018600******************************************************************        
018700 B090-ENDE SECTION.                                                       
018800 B090-00.                                                                 
018900     CONTINUE                                                             
019000     .                                                                    
019100 B090-99.                                                                 
019200     EXIT.                                                                
019300                                                                          
019400******************************************************************        
019500* Verarbeitung - Zeile zeichenweise abtasten und Felder fuellen           
019600******************************************************************        
019700 B100-VERARBEITUNG SECTION.                                               
019800 B100-00.                                                                 
019900     PERFORM C100-SCAN-LINE                                               
020000     PERFORM C150-FLUSH-AT-END-OF-LINE                                    
020100     .                                                                    
020200 B100-99.                                                                 
020300     EXIT.                                                                
020400                                                                          
020500******************************************************************        
020600* Initialisierung - Ausgabefelder leeren                                  
020700******************************************************************        
020800 C000-INIT SECTION.                                                       
020900 C000-00.                                                                 
021000     MOVE ZERO    TO LS-RC                                                
021100     MOVE ZERO    TO LS-FIELD-COUNT                                       
021200     .                                                                    
021300 C000-99.                                                                 
021400     EXIT.                                                                
021500                                                                          
021600******************************************************************        
021700* Hauptschleife - ein Zeichen pro Durchlauf abtasten, bis das             
021800* Zeilenende erreicht ist oder ein Parsefehler auftritt                   
021900******************************************************************        
022000 C100-SCAN-LINE SECTION.                                                  
022100 C100-00.                                                                 
022200     MOVE 1       TO C4-POS                                               
022300     SET WF-BETWEEN-FIELDS TO TRUE                                        
022400     MOVE ZERO    TO WF-CUR-LEN                                           
022500                                                                          
022600     PERFORM C105-PROCESS-ONE-CHAR                                        
022700             UNTIL C4-POS > LS-INPUT-LEN                                  
022800                OR LS-RC NOT = ZERO                                       
022900     .                                                                    
023000 C100-99.                                                                 
023100     EXIT.                                                                
023200                                                                          
023300******************************************************************        
023400* Ein Zeichen der Eingabezeile auswerten - Schleifenrumpf zu              
023500* C100-SCAN-LINE. C4-POS wird hier selbst fortgeschaltet, da ein          
023600* Escapezeichen zwei Positionen auf einmal verbraucht.                    
023700******************************************************************        
023800 C105-PROCESS-ONE-CHAR SECTION.                                           
023900 C105-00.                                                                 
024000     SET LS-CH-IDX TO C4-POS                                              
024100     MOVE LS-INPUT-LINE-TAB(LS-CH-IDX) TO WF-CHAR                         
024200                                                                          
024300     EVALUATE TRUE                                                        
024400        WHEN WF-BETWEEN-FIELDS                                            
024500             PERFORM C110-START-NEW-FIELD                                 
024600        WHEN WF-IN-PLAIN-FIELD                                            
024700             IF  WF-CHAR = SPACE                                          
024800                 PERFORM C130-FLUSH-FIELD                                 
024900                 SET WF-BETWEEN-FIELDS TO TRUE                            
025000                 ADD 1 TO C4-POS                                          
025100             ELSE                                                         
025200                 PERFORM C120-APPEND-CHAR                                 
025300             END-IF                                                       
025400        WHEN WF-IN-QUOTED-FIELD                                           
025500             IF  WF-CHAR = K-QUOTE                                        
025600                 PERFORM C130-FLUSH-FIELD                                 
025700                 SET WF-BETWEEN-FIELDS TO TRUE                            
025800                 ADD 1 TO C4-POS                                          
025900             ELSE                                                         
026000                 PERFORM C120-APPEND-CHAR                                 
026100             END-IF                                                       
026200        WHEN WF-IN-BRACKETED-FIELD                                        
026300             IF  WF-CHAR = K-RBRACK                                       
026400                 PERFORM C130-FLUSH-FIELD                                 
026500                 SET WF-BETWEEN-FIELDS TO TRUE                            
026600                 ADD 1 TO C4-POS                                          
026700             ELSE                                                         
026800                 PERFORM C120-APPEND-CHAR                                 
026900             END-IF                                                       
027000     END-EVALUATE                                                         
027100     .                                                                    
027200 C105-99.                                                                 
027300     EXIT.                                                                
027400                                                                          
027500******************************************************************        
027600* Zwischen zwei Feldern - Beginn eines neuen Feldes anhand des            
027700* aktuellen Zeichens erkennen                                             
027800******************************************************************        
027900 C110-START-NEW-FIELD SECTION.                                            
028000 C110-00.                                                                 
028100     IF  WF-CHAR = SPACE                                                  
028200         ADD 1 TO C4-POS                                                  
028300     ELSE                                                                 
028400         MOVE ZERO TO WF-CUR-LEN                                          
028500         EVALUATE WF-CHAR                                                 
028600            WHEN K-QUOTE                                                  
028700                 SET WF-IN-QUOTED-FIELD TO TRUE                           
028800                 ADD 1 TO C4-POS                                          
028900            WHEN K-LBRACK                                                 
029000                 SET WF-IN-BRACKETED-FIELD TO TRUE                        
029100                 ADD 1 TO C4-POS                                          
029200            WHEN OTHER                                                    
029300                 SET WF-IN-PLAIN-FIELD TO TRUE                            
029400         END-EVALUATE                                                     
029500     END-IF                                                               
029600     .                                                                    
029700 C110-99.                                                                 
029800     EXIT.                                                                
029900                                                                          
030000******************************************************************        
030100* Ein Inhaltszeichen an das laufende Feld anhaengen, dabei ein            
030200* fuehrendes Escapezeichen "\" aufloesen                                  
030300******************************************************************        
030400 C120-APPEND-CHAR SECTION.                                                
030500 C120-00.                                                                 
030600     MOVE WF-CHAR TO WF-STORE-CHAR                                        
030700     ADD 1 TO C4-POS                                                      
030800                                                                          
030900     IF  WF-CHAR = K-ESCAPE AND C4-POS NOT > LS-INPUT-LEN                 
031000         SET LS-CH-IDX TO C4-POS                                          
031100         MOVE LS-INPUT-LINE-TAB(LS-CH-IDX) TO WF-STORE-CHAR               
031200         ADD 1 TO C4-POS                                                  
031300     END-IF                                                               
031400                                                                          
031500     IF  WF-CUR-LEN < K-MAX-FIELD-LEN                                     
031600         ADD 1 TO WF-CUR-LEN                                              
031700         SET WF-CH-IDX TO WF-CUR-LEN                                      
031800         MOVE WF-STORE-CHAR TO WF-CUR-CHAR-TAB(WF-CH-IDX)                 
031900     END-IF                                                               
032000     .                                                                    
032100 C120-99.                                                                 
032200     EXIT.                                                                
032300                                                                          
032400******************************************************************        
032500* Das laufende Feld in LS-FIELD-TABLE uebernehmen                         
032600******************************************************************        
032700 C130-FLUSH-FIELD SECTION.                                                
032800 C130-00.                                                                 
032900     IF  LS-FIELD-COUNT >= K-MAX-FIELDS                                   
033000         MOVE 2 TO LS-RC                                                  
033100         EXIT SECTION                                                     
033200     END-IF                                                               
033300                                                                          
033400     ADD 1 TO LS-FIELD-COUNT                                              
033500     SET LS-IDX TO LS-FIELD-COUNT                                         
033600     MOVE SPACES TO LS-FIELD(LS-IDX)                                      
033700     IF  WF-CUR-LEN > ZERO                                                
033800         MOVE WF-CUR-FIELD(1:WF-CUR-LEN) TO LS-FIELD(LS-IDX)              
033900     END-IF                                                               
034000     .                                                                    
034100 C130-99.                                                                 
034200     EXIT.                                                                
034300                                                                          
034400******************************************************************        
034500* Zeilenende erreicht - offenes Plain-Feld noch uebernehmen,              
034600* offenes "..." oder [...] -Feld ist ein Parsefehler                      
034700******************************************************************        
034800 C150-FLUSH-AT-END-OF-LINE SECTION.                                       
034900 C150-00.                                                                 
035000     IF  LS-RC NOT = ZERO                                                 
035100         EXIT SECTION                                                     
035200     END-IF                                                               
035300                                                                          
035400     EVALUATE TRUE                                                        
035500        WHEN WF-IN-PLAIN-FIELD                                            
035600             PERFORM C130-FLUSH-FIELD                                     
035700        WHEN WF-IN-QUOTED-FIELD                                           
035800             MOVE 1 TO LS-RC                                              
035900        WHEN WF-IN-BRACKETED-FIELD                                        
036000             MOVE 1 TO LS-RC                                              
036100        WHEN OTHER                                                        
036200             CONTINUE                                                     
036300     END-EVALUATE                                                         
036400     .                                                                    
036500 C150-99.                                                                 
036600     EXIT.                                                                
036700                                                                          
036800******************************************************************        
036900* ENDE Source-Programm                                                    
037000******************************************************************        
